000100*******************************************
000200*                                          *
000300*  Record Definition For Runner           *
000400*        Profile File                      *
000500*    Uses Runner-Id as key                 *
000600*******************************************
000700*  File size 48 bytes.  Fixed fields, no
000800*   delimiters - feed from the Clinic's
000900*   registration system, layout is frozen.
001000*
001100* 14/04/87 dbw - Created.
001200* 02/09/88 dbw - Added Strength-Days, zero
001300*                means use the default of 2.
001400* 19/11/91 rmo - Current-Mileage zero means
001500*                unspecified, py-driver will
001600*                default it to 70 pct of the
001700*                target.            TKT-0114
001800* 08/03/94 jkp - Confirmed Target-Distance
001900*                codes with the coaching
002000*                staff, see RNT table.
002100* 06/06/99 dbw - Y2K.  Race-Date kept as an
002200*                8-digit CCYYMMDD field, no
002300*                change needed.      TKT-0261
002400*
002500 01  RN-RUNNER-PROFILE-RECORD.
002600     03  RN-RUNNER-ID            PIC X(8).
002700     03  RN-RUNNER-NAME          PIC X(20).
002800     03  RN-TARGET-DISTANCE      PIC X(2).
002900*        MI=1 MILE 5K=5K 10=10K HM=HALF
003000*        MA=MARATHON - SEE RNT-DISTANCE-ROW
003100     03  RN-EXPERIENCE-LEVEL     PIC X(1).
003200*        B=BEGINNER I=INTERMEDIATE A=ADVANCED
003300     03  RN-RACE-DATE            PIC 9(8).
003400*        CCYYMMDD - PASSED THROUGH TO REPORT
003500     03  RN-WEEKLY-MILEAGE-TARGET
003600                                 PIC 9(3).
003700     03  RN-DAYS-PER-WEEK        PIC 9(1).
003800     03  RN-CURRENT-MILEAGE      PIC 9(3)V9(1).
003900*        ZERO MEANS UNSPECIFIED, SEE BB110.
004000     03  RN-STRENGTH-DAYS        PIC 9(1).
004100*        ZERO MEANS UNSPECIFIED, RNPLAN DEFAULTS IT FROM
004150*        RNT-STRENGTH-DYS FOR THE RUNNER'S EXPERIENCE.
004200*
004300*  NOTE - this layout is the full 48 byte
004400*   external record, no room for a filler
004500*   pad, the feed format is fixed by the
004600*   Clinic and cannot be widened.   dbw 87
004700*
