000100*******************************************
000200*                                          *
000300*  Rule Tables For The Training Plan       *
000400*        Generator (RNPLAN)                *
000500*                                          *
000600*  Built the way wsnames.cob builds its    *
000700*  file name table - each row is entered   *
000800*  as its own named, VALUE'd group in the  *
000900*  order shown, then the whole block is    *
001000*  REDEFINED as an OCCURS table so a       *
001100*  subscript can address any row.          *
001200*******************************************
001300*
001400* 14/04/87 dbw - Created from the coaching
001500*                staff's rule-of-thumb cards
001600*                for Base/Build/Peak/Taper.
001700* 02/09/88 dbw - Added Interval-Rx text, the
001800*                coaches were writing these
001900*                on the printed plan by hand.
002000* 19/11/91 rmo - Injury prevention constants
002100*                split out to their own 77
002200*                level items.        TKT-0114
002300* 08/03/94 jkp - Added Workout-Type name and
002400*                zone table (used to be coded
002500*                inline in BB410, pulled out
002600*                after the zone mix-up on the
002700*                Marathon clinic printouts).
002800* 06/06/99 dbw - Y2K sweep, nothing to change
002900*                in here, no date fields live
003000*                in this copybook.     TKT-0261
003100* 11/03/00 rmo - Annotated every rule-of-thumb
003200*                row with its coaching-card
003300*                reference, the new trainees
003400*                kept ringing up asking where
003500*                these numbers came from.
003600* 04/09/01 rmo - Reviewed with head coach M.
003700*                Ferris before the Fall intake,
003800*                no changes, cards still match.
003900*
004000*******************************************
004100*  Naming key for this copybook -           *
004200*  DI-  = distance row (card #1/3/4)        *
004300*  EI-  = experience row (card #2)          *
004400*  PM-  = phase-mix row (card #5)           *
004500*  ZP-  = zone pace row, minutes per mile   *
004600*  WT-  = workout-type row (name + zone)    *
004700*  Every -INIT block above is the one that  *
004800*  carries VALUE clauses, every matching    *
004900*  -TABLE block below it REDEFINES the      *
005000*  INIT block with no VALUE of its own, so  *
005100*  that table can be subscripted in BB-     *
005200*  series paragraphs of RNPLAN.             *
005300*******************************************
005400*
005500*******************************************
005600*  Distance configuration - one row per     *
005700*  race distance, order MILE 5K 10K HALF    *
005800*  MARATHON.  Weeks columns are coaching    *
005900*  card #1, the four card #2 aerobic/        *
006000*  anaerobic splits are card #3.            *
006100*******************************************
006200 01  RNT-DISTANCE-INIT.
006300*        ROW 1 OF 5 - ONE MILE.  SHORTEST PLAN WE OFFER, MOSTLY
006400*        TAKEN BY THE HIGH SCHOOL SQUAD IN THE SPRING TERM.
006500     03  RNT-DI-MILE.
006600         05  RNT-DI-CODE         PIC X(2)
006700*                CODE MUST MATCH RN-TARGET-DISTANCE ON THE
006800*                PROFILE FEED, COACHING STAFF PICKED THE CODES.
006900                                 VALUE "MI".
007000         05  RNT-DI-LABEL        PIC X(13)
007100*                PRINTED ON THE PLAN HEADER, SEE CC000.
007200                                 VALUE "1 MILE".
007300         05  RNT-DI-MIN-WKS      PIC 9(2)
007400*                CARD #1 - BELOW 8 WKS THE BASE PHASE HAS NO
007500*                ROOM TO BUILD AEROBIC BASE, COACH WON'T SIGN
007600*                OFF ON A SHORTER PLAN.
007700                                 VALUE 08.
007800         05  RNT-DI-MAX-WKS      PIC 9(2)
007900*                CARD #1 - BEYOND 12 WKS RUNNERS LOSE INTEREST,
008000*                COACHING STAFF'S OBSERVATION NOT A PHYSIOLOGY
008100*                RULE.
008200                                 VALUE 12.
008300         05  RNT-DI-BASE-WKS     PIC 9(2)
008400*                4 OF THE MINIMUM 8 WEEKS SPENT IN BASE.
008500                                 VALUE 04.
008600         05  RNT-DI-BUILD-WKS    PIC 9(2)
008700*                4 WEEKS BUILD, SAME AS BASE ON THIS ROW.
008800                                 VALUE 04.
008900         05  RNT-DI-PEAK-WKS     PIC 9(2)
009000*                SHORTEST PEAK OF ANY ROW - MILE RACES DON'T
009100*                NEED LONG RACE-SPECIFIC PREP.
009200                                 VALUE 02.
009300         05  RNT-DI-TAPER-WKS    PIC 9(2)
009400*                BASE+BUILD+PEAK+TAPER = 12, THE MAX-WKS ABOVE.
009500*                MIN-WKS PLAN DROPS A BUILD WEEK, SEE BB210.
009600                                 VALUE 02.
009700         05  RNT-DI-AEROBIC-PCT  PIC 9(2)V9
009800*                CARD #3 - HIGH AEROBIC SHARE, MILE RACES ARE
009900*                STILL MOSTLY AEROBIC DESPITE THE SHORT DISTANCE.
010000                                 VALUE 85.0.
010100         05  RNT-DI-ANAEROBIC-PCT
010200*                THE BALANCE OF THE 100 PCT SPLIT, REFERENCE
010300*                ONLY - SEE RNT-ANAEROBIC-PCT BELOW, NEEDED ??
010400                                 PIC 9(2)V9
010500                                 VALUE 15.0.
010600         05  RNT-DI-LONG-RUN-PCT PIC V99
010700*                CARD #4 - LONG RUN SHARE OF WEEKLY MILEAGE,
010800*                SEE BB400 PHASE-MIX WALK.
010900                                 VALUE .15.
011000         05  RNT-DI-KEY-FOCUS    PIC X(45)
011100*                PRINTED VERBATIM ON THE SUMMARY PAGE.
011200                 VALUE "Neuromuscular power and speed endurance".
011300         05  RNT-DI-INTERVAL-RX  PIC X(60)
011400*                COACHING STAFF'S OWN WORDING, DO NOT REWORD
011500*                WITHOUT CHECKING WITH THE HEAD COACH FIRST.
011600                 VALUE "4-6 x 400m at mile pace with 2-3
011700-    "minute recovery".
011800*        ROW 2 OF 5 - 5K.  MOST COMMON FIRST RACE FOR THE
011900*        CLINIC'S BEGINNER INTAKE.
012000     03  RNT-DI-5K.
012100         05  RNT-DI-CODE         PIC X(2)
012200*                5K CODE, PRINTS AS-IS, NO LEADING ZERO NEEDED.
012300                                 VALUE "5K".
012400         05  RNT-DI-LABEL        PIC X(13)
012500*                SHORT LABEL, FITS THE HEADER COLUMN AS-IS.
012600                                 VALUE "5K".
012700         05  RNT-DI-MIN-WKS      PIC 9(2)
012800*                10 WEEKS MINIMUM, TWO MORE THAN THE MILE ROW.
012900                                 VALUE 10.
013000         05  RNT-DI-MAX-WKS      PIC 9(2)
013100*                16 WEEKS MAXIMUM BEFORE THE PLAN GOES STALE.
013200                                 VALUE 16.
013300         05  RNT-DI-BASE-WKS     PIC 9(2)
013400                                 VALUE 06.
013500         05  RNT-DI-BUILD-WKS    PIC 9(2)
013600                                 VALUE 06.
013700         05  RNT-DI-PEAK-WKS     PIC 9(2)
013800                                 VALUE 02.
013900         05  RNT-DI-TAPER-WKS    PIC 9(2)
014000*                 6+6+2+2 = 16, MATCHES MAX-WKS.
014100                                 VALUE 02.
014200         05  RNT-DI-AEROBIC-PCT  PIC 9(2)V9
014300*                UP FROM 85.0 ON THE MILE ROW - A LONGER RACE
014400*                LEANS MORE AEROBIC.
014500                                 VALUE 92.5.
014600         05  RNT-DI-ANAEROBIC-PCT
014700*                CARD #3 - STEPS DOWN FROM THE MILE ROW, 5K
014800*                RACES LEAN MORE AEROBIC THAN ANAEROBIC.
014900                                 PIC 9(2)V9
015000                                 VALUE 07.5.
015100         05  RNT-DI-LONG-RUN-PCT PIC V99
015200*                20 PCT OF WEEKLY MILEAGE, UP FROM 15 ON THE
015300*                MILE ROW.
015400                                 VALUE .20.
015500         05  RNT-DI-KEY-FOCUS    PIC X(45)
015600                 VALUE "VO2 max development".
015700         05  RNT-DI-INTERVAL-RX  PIC X(60)
015800                 VALUE "6-8 x 1000m at 5K pace with 2-3
015900-    "minute recovery".
016000*        ROW 3 OF 5 - 10K.
016100     03  RNT-DI-10K.
016200         05  RNT-DI-CODE         PIC X(2)
016300*                "10" NOT "10K" - ONLY TWO BYTES AVAILABLE,
016400*                THE K IS IMPLIED BY RNT-DI-LABEL.
016500                                 VALUE "10".
016600         05  RNT-DI-LABEL        PIC X(13)
016700                                 VALUE "10K".
016800         05  RNT-DI-MIN-WKS      PIC 9(2)
016900                                 VALUE 12.
017000         05  RNT-DI-MAX-WKS      PIC 9(2)
017100                                 VALUE 18.
017200         05  RNT-DI-BASE-WKS     PIC 9(2)
017300*                SAME 6 WEEKS OF BASE AS THE 5K ROW.
017400                                 VALUE 06.
017500         05  RNT-DI-BUILD-WKS    PIC 9(2)
017600*                UP TO 8 WEEKS BUILD, TWO MORE THAN 5K.
017700                                 VALUE 08.
017800         05  RNT-DI-PEAK-WKS     PIC 9(2)
017900                                 VALUE 02.
018000         05  RNT-DI-TAPER-WKS    PIC 9(2)
018100                                 VALUE 02.
018200         05  RNT-DI-AEROBIC-PCT  PIC 9(2)V9
018300*                96.0 PCT - KEEPS CLIMBING ROW BY ROW AS THE
018400*                RACE GETS LONGER.
018500                                 VALUE 96.0.
018600         05  RNT-DI-ANAEROBIC-PCT
018700                                 PIC 9(2)V9
018800                                 VALUE 04.0.
018900         05  RNT-DI-LONG-RUN-PCT PIC V99
019000*                QUARTER OF WEEKLY MILEAGE AS ONE LONG RUN,
019100*                COACHING STAFF'S UPPER COMFORT LIMIT FOR 10K.
019200                                 VALUE .25.
019300         05  RNT-DI-KEY-FOCUS    PIC X(45)
019400                 VALUE "Lactate threshold training".
019500         05  RNT-DI-INTERVAL-RX  PIC X(60)
019600                 VALUE "4-6 x 1600m at 10K pace with 3-4
019700-    "minute recovery".
019800*        ROW 4 OF 5 - HALF MARATHON.
019900     03  RNT-DI-HALF.
020000         05  RNT-DI-CODE         PIC X(2)
020100*                HM = HALF MARATHON, MA BELOW IS FULL.
020200                                 VALUE "HM".
020300         05  RNT-DI-LABEL        PIC X(13)
020400                                 VALUE "HALF MARATHON".
020500         05  RNT-DI-MIN-WKS      PIC 9(2)
020600*                14 WEEKS MINIMUM - RUNNERS COMING STRAIGHT
020700*                FROM A 10K PLAN USUALLY HAVE THE BASE ALREADY.
020800                                 VALUE 14.
020900         05  RNT-DI-MAX-WKS      PIC 9(2)
021000                                 VALUE 20.
021100         05  RNT-DI-BASE-WKS     PIC 9(2)
021200                                 VALUE 08.
021300         05  RNT-DI-BUILD-WKS    PIC 9(2)
021400                                 VALUE 08.
021500         05  RNT-DI-PEAK-WKS     PIC 9(2)
021600                                 VALUE 02.
021700         05  RNT-DI-TAPER-WKS    PIC 9(2)
021800                                 VALUE 02.
021900         05  RNT-DI-AEROBIC-PCT  PIC 9(2)V9
022000*                97.5 PCT, ONE STEP UNDER THE MARATHON ROW'S
022100*                98.5 BELOW.
022200                                 VALUE 97.5.
022300         05  RNT-DI-ANAEROBIC-PCT
022400                                 PIC 9(2)V9
022500                                 VALUE 02.5.
022600         05  RNT-DI-LONG-RUN-PCT PIC V99
022700*                30 PCT - A HALF MARATHON LONG RUN IS A BIG
022800*                CHUNK OF THE WEEK BY DESIGN.
022900                                 VALUE .30.
023000         05  RNT-DI-KEY-FOCUS    PIC X(45)
023100                 VALUE "Aerobic threshold and endurance".
023200         05  RNT-DI-INTERVAL-RX  PIC X(60)
023300*                3-4 MILE PACE REPEATS, DOWN FROM THE 10K ROW'S
023400*                1600M REPEATS - LONGER REPS AS THE RACE GETS
023500*                LONGER, SAME RULE COACHING STAFF USES ON PAPER.
023600                 VALUE "3-4 x 2 mile at half marathon pace
023700-    "with 3-4 minute recovery".
023800*        ROW 5 OF 5 - MARATHON.  LONGEST AND MOST REQUESTED
023900*        PLAN, WATCH THE BUILD-WKS AND TAPER-WKS CHANGES
024000*        BELOW IF EVER ASKED TO RETUNE THIS ROW.
024100     03  RNT-DI-MARATHON.
024200         05  RNT-DI-CODE         PIC X(2)
024300*                MA - LAST ROW, SUBSCRIPT 5 IN THE TABLE BELOW.
024400                                 VALUE "MA".
024500         05  RNT-DI-LABEL        PIC X(13)
024600                                 VALUE "MARATHON".
024700         05  RNT-DI-MIN-WKS      PIC 9(2)
024800*                16 WEEKS MINIMUM, COACHING STAFF WON'T TAKE
024900*                A MARATHON RUNNER WITH LESS LEAD TIME.
025000                                 VALUE 16.
025100         05  RNT-DI-MAX-WKS      PIC 9(2)
025200*                24 WEEKS MAXIMUM - LONGEST PLAN WE OFFER.
025300                                 VALUE 24.
025400         05  RNT-DI-BASE-WKS     PIC 9(2)
025500                                 VALUE 08.
025600         05  RNT-DI-BUILD-WKS    PIC 9(2)
025700*                LONGEST BUILD PHASE OF ANY ROW, MARATHON
025800*                MILEAGE RAMP TAKES THE MOST WEEKS TO BE SAFE
025900*                UNDER THE 10 PCT CAP IN BB320.
026000                                 VALUE 10.
026100         05  RNT-DI-PEAK-WKS     PIC 9(2)
026200*                SAME 2 WEEK PEAK AS EVERY OTHER ROW.
026300                                 VALUE 02.
026400         05  RNT-DI-TAPER-WKS    PIC 9(2)
026500*                4 WK TAPER, LONGEST OF ANY ROW - SEE THE
026600*                MOD-4 TAPER ADJUSTMENT IN BB320.   TKT-0147
026700                                 VALUE 04.
026800         05  RNT-DI-AEROBIC-PCT  PIC 9(2)V9
026900*                98.5 PCT - HIGHEST AEROBIC SHARE OF ANY ROW.
027000                                 VALUE 98.5.
027100         05  RNT-DI-ANAEROBIC-PCT
027200                                 PIC 9(2)V9
027300                                 VALUE 01.5.
027400         05  RNT-DI-LONG-RUN-PCT PIC V99
027500*                HIGHEST LONG-RUN SHARE OF ANY ROW, ONE LONG
027600*                RUN CAN BE OVER A THIRD OF THE WEEK'S TOTAL.
027700                                 VALUE .35.
027800         05  RNT-DI-KEY-FOCUS    PIC X(45)
027900             VALUE "Pure endurance and metabolic efficiency".
028000         05  RNT-DI-INTERVAL-RX  PIC X(60)
028100                 VALUE "2-3 x 3 mile at marathon pace with
028200-    "3-4 minute recovery".
028300     03  FILLER                  PIC X(4)    VALUE SPACES.
028400*
028500 01  RNT-DISTANCE-TABLE REDEFINES RNT-DISTANCE-INIT.
028600*        SUBSCRIPT IS WS-DIST-IX, SET BY BB101 FROM THE
028700*        PROFILE'S RN-TARGET-DISTANCE.  ROW ORDER MUST STAY
028800*        MILE/5K/10K/HALF/MARATHON OR BB101 BREAKS.
028900     03  RNT-DISTANCE-ROW OCCURS 5.
029000         05  RNT-CODE            PIC X(2).
029100         05  RNT-LABEL           PIC X(13).
029200         05  RNT-MIN-WKS         PIC 9(2).
029300         05  RNT-MAX-WKS         PIC 9(2).
029400*                MIN/MAX-WKS READ BY BB200-COMPUTE-TOTAL-WEEKS.
029500         05  RNT-BASE-WKS        PIC 9(2).
029600         05  RNT-BUILD-WKS       PIC 9(2).
029700         05  RNT-PEAK-WKS        PIC 9(2).
029800         05  RNT-TAPER-WKS       PIC 9(2).
029900*                BASE/BUILD/PEAK/TAPER-WKS READ BY
030000*                BB210-COMPUTE-PHASE-BREAKDOWN.
030100         05  RNT-AEROBIC-PCT     PIC 9(2)V9.
030200         05  RNT-ANAEROBIC-PCT   PIC 9(2)V9.
030300*                NOT CURRENTLY PRINTED OR USED IN A COMPUTE -
030400*                CARRIED FOR THE COACHING STAFF'S OWN REFERENCE
030500*                SHEETS, SAME AS THE PAPER CARDS.  NEEDED ??
030600         05  RNT-LONG-RUN-PCT    PIC V99.
030700         05  RNT-KEY-FOCUS       PIC X(45).
030800         05  RNT-INTERVAL-RX     PIC X(60).
030900     03  FILLER                  PIC X(4).
031000*
031100*******************************************
031200*  Experience-level adjustments - one row   *
031300*  per level, order Beginner Intermediate   *
031400*  Advanced.  Coaching card #2.             *
031500*******************************************
031600 01  RNT-EXPERIENCE-INIT.
031700     03  RNT-EI-BEGINNER.
031800         05  RNT-EI-CODE         PIC X
031900*                B = BEGINNER, ROW 1 OF 3 BELOW.
032000                                 VALUE "B".
032100         05  RNT-EI-INCR-RATE    PIC V99
032200*                5 PCT WEEKLY INCREASE, HALF THE ADVANCED RATE
032300*                BELOW - BEGINNERS INJURE EASIER.    TKT-0114
032400                                 VALUE .05.
032500         05  RNT-EI-MAX-MULT     PIC 9V9
032600*                CAPS THE PEAK WEEK AT 0.8 X TARGET, BEGINNERS
032700*                DON'T GET TO RUN THE FULL TARGET MILEAGE.
032800                                 VALUE 0.8.
032900         05  RNT-EI-RECOV-FREQ   PIC 9
033000*                EVERY 3RD WEEK IS A RECOVERY WEEK, SEE BB320.
033100                                 VALUE 3.
033200         05  RNT-EI-STRENGTH-DYS PIC 9
033300*                DEFAULT WHEN THE PROFILE FEED LEAVES
033400*                RN-STRENGTH-DAYS ZERO, SEE BB110.
033500                                 VALUE 2.
033600         05  RNT-EI-BASE-EXT     PIC 9
033700*                EXTRA BASE WEEKS ADDED WHEN BB210'S BUILD
033800*                PHASE COMES OUT UNDER 2 WEEKS.
033900                                 VALUE 2.
034000     03  RNT-EI-INTERMEDIATE.
034100         05  RNT-EI-CODE         PIC X
034200*                I = INTERMEDIATE, ROW 2 OF 3.
034300                                 VALUE "I".
034400         05  RNT-EI-INCR-RATE    PIC V99
034500*                8 PCT, BETWEEN THE BEGINNER AND ADVANCED ROWS.
034600                                 VALUE .08.
034700         05  RNT-EI-MAX-MULT     PIC 9V9
034800*                0.9 X TARGET AT PEAK, ONE STEP UP FROM
034900*                BEGINNER'S 0.8.
035000                                 VALUE 0.9.
035100         05  RNT-EI-RECOV-FREQ   PIC 9
035200*                EVERY 4TH WEEK - LESS OFTEN THAN BEGINNER.
035300                                 VALUE 4.
035400         05  RNT-EI-STRENGTH-DYS PIC 9
035500*                SAME DEFAULT OF 2 AS BEGINNER.
035600                                 VALUE 2.
035700         05  RNT-EI-BASE-EXT     PIC 9
035800*                ONE WEEK ONLY, BEGINNER GETS TWO.
035900                                 VALUE 1.
036000     03  RNT-EI-ADVANCED.
036100         05  RNT-EI-CODE         PIC X
036200*                A = ADVANCED, ROW 3 OF 3, LAST ROW.
036300                                 VALUE "A".
036400         05  RNT-EI-INCR-RATE    PIC V99
036500*                10 PCT, THE SAME RATE AS THE INJURY-PREVENTION
036600*                CAP 77 LEVEL BELOW - ADVANCED RUNNERS CAN RUN
036700*                RIGHT UP AGAINST THE CAP MOST WEEKS.
036800                                 VALUE .10.
036900         05  RNT-EI-MAX-MULT     PIC 9V9
037000*                FULL TARGET MILEAGE ALLOWED AT PEAK.
037100                                 VALUE 1.0.
037200         05  RNT-EI-RECOV-FREQ   PIC 9
037300*                EVERY 5TH WEEK, LEAST FREQUENT RECOVERY OF
037400*                THE THREE ROWS.
037500                                 VALUE 5.
037600         05  RNT-EI-STRENGTH-DYS PIC 9
037700*                3 DAYS DEFAULT, ONE MORE THAN THE OTHER TWO
037800*                ROWS - ADVANCED RUNNERS CAN TAKE THE LOAD.
037900                                 VALUE 3.
038000         05  RNT-EI-BASE-EXT     PIC 9
038100*                ADVANCED RUNNERS NEVER NEED THE BASE-EXT
038200*                FALLBACK, THEIR BUILD PHASE IS ALREADY LONG
038300*                ENOUGH ON EVERY DISTANCE ROW ABOVE.
038400                                 VALUE 0.
038500     03  FILLER                  PIC X(2)    VALUE SPACES.
038600*
038700 01  RNT-EXPERIENCE-TABLE REDEFINES RNT-EXPERIENCE-INIT.
038800*        SUBSCRIPT IS WS-EXP-IX, SET BY BB102 FROM THE
038900*        PROFILE'S RN-EXPERIENCE-LEVEL.
039000     03  RNT-EXPERIENCE-ROW OCCURS 3.
039100         05  RNT-EXP-CODE        PIC X.
039200         05  RNT-INCR-RATE       PIC V99.
039300         05  RNT-MAX-MULT        PIC 9V9.
039400         05  RNT-RECOV-FREQ      PIC 9.
039500         05  RNT-STRENGTH-DYS    PIC 9.
039600         05  RNT-BASE-EXT        PIC 9.
039700     03  FILLER                  PIC X(2).
039800*
039900*******************************************
040000*  Phase workout mix - fraction of weekly   *
040100*  mileage by workout type, order Base      *
040200*  Build Peak Taper.  Pct columns are in    *
040300*  the fixed walk order Easy Long Tempo     *
040400*  Strides Intervals Hills - do not re-     *
040500*  order without changing BB400.            *
040600*******************************************
040700 01  RNT-PHASE-MIX-INIT.
040800*        BASE ROW - MOSTLY EASY MILEAGE, NO INTERVALS OR
040900*        HILLS YET, THAT COMES IN BUILD AND PEAK BELOW.
041000     03  RNT-PM-BASE.
041100         05  RNT-PM-CODE         PIC X(5)
041200*                ROW 1 OF 4, WS-PHASE-IX = 1.
041300                                 VALUE "BASE ".
041400         05  RNT-PM-EASY         PIC V99 VALUE .70.
041500         05  RNT-PM-LONG         PIC V99 VALUE .20.
041600         05  RNT-PM-TEMPO        PIC V99 VALUE .05.
041700         05  RNT-PM-STRIDES      PIC V99 VALUE .05.
041800         05  RNT-PM-INTERVALS    PIC V99 VALUE .00.
041900         05  RNT-PM-HILLS        PIC V99 VALUE .00.
042000*                ROW SUMS TO 1.00 - CHECK THIS IF EVER ASKED
042100*                TO RETUNE A COLUMN, BB400 DOES NOT VALIDATE IT.
042200*        BUILD ROW - TEMPO AND INTERVALS START TO APPEAR.
042300     03  RNT-PM-BUILD.
042400         05  RNT-PM-CODE         PIC X(5)
042500*                ROW 2 OF 4, WS-PHASE-IX = 2.
042600                                 VALUE "BUILD".
042700         05  RNT-PM-EASY         PIC V99 VALUE .60.
042800         05  RNT-PM-LONG         PIC V99 VALUE .20.
042900         05  RNT-PM-TEMPO        PIC V99 VALUE .10.
043000         05  RNT-PM-STRIDES      PIC V99 VALUE .05.
043100         05  RNT-PM-INTERVALS    PIC V99 VALUE .05.
043200         05  RNT-PM-HILLS        PIC V99 VALUE .00.
043300*        PEAK ROW - HEAVIEST INTERVALS AND HILLS OF ANY PHASE,
043400*        THIS IS WHERE RACE-PACE WORK GETS DONE.
043500     03  RNT-PM-PEAK.
043600         05  RNT-PM-CODE         PIC X(5)
043700*                ROW 3 OF 4, WS-PHASE-IX = 3.
043800                                 VALUE "PEAK ".
043900         05  RNT-PM-EASY         PIC V99 VALUE .50.
044000         05  RNT-PM-LONG         PIC V99 VALUE .15.
044100         05  RNT-PM-TEMPO        PIC V99 VALUE .15.
044200         05  RNT-PM-STRIDES      PIC V99 VALUE .05.
044300         05  RNT-PM-INTERVALS    PIC V99 VALUE .10.
044400         05  RNT-PM-HILLS        PIC V99 VALUE .05.
044500*        TAPER ROW - BACK DOWN TO MOSTLY EASY, INTENSITY HELD
044600*        BUT VOLUME CUT, SEE BB320'S TAPER ADJUSTMENT.
044700     03  RNT-PM-TAPER.
044800         05  RNT-PM-CODE         PIC X(5)
044900*                ROW 4 OF 4, WS-PHASE-IX = 4, LAST ROW.
045000                                 VALUE "TAPER".
045100         05  RNT-PM-EASY         PIC V99 VALUE .70.
045200         05  RNT-PM-LONG         PIC V99 VALUE .10.
045300         05  RNT-PM-TEMPO        PIC V99 VALUE .10.
045400         05  RNT-PM-STRIDES      PIC V99 VALUE .05.
045500         05  RNT-PM-INTERVALS    PIC V99 VALUE .05.
045600         05  RNT-PM-HILLS        PIC V99 VALUE .00.
045700     03  FILLER                  PIC X(2)    VALUE SPACES.
045800*
045900 01  RNT-PHASE-MIX-TABLE REDEFINES RNT-PHASE-MIX-INIT.
046000*        SUBSCRIPT IS WS-PHASE-IX, SET BY BB310-DETERMINE-
046100*        PHASE.  RNT-PM-PCT (IX,1-6) WALKED BY BB405 IN THE
046200*        FIXED EASY/LONG/TEMPO/STRIDES/INTERVALS/HILLS ORDER.
046300     03  RNT-PHASE-MIX-ROW OCCURS 4.
046400         05  RNT-PM-ROW-CODE     PIC X(5).
046500         05  RNT-PM-PCT          PIC V99 OCCURS 6.
046600     03  FILLER                  PIC X(2).
046700*            (1)EASY (2)LONG (3)TEMPO (4)STRIDES
046800*            (5)INTERVALS (6)HILLS
046900*
047000*******************************************
047100*  Injury prevention constants.             *
047200*******************************************
047300*        THESE TWO CAME OUT OF THE BEGINNER/INTERMEDIATE
047400*        ROWS ABOVE AT TKT-0114 AFTER A CLINIC RUNNER WAS
047500*        ADVANCED 22 PCT IN ONE WEEK BY AN EARLIER CUT OF
047600*        THIS PROGRAM AND CAME BACK WITH A STRESS FRACTURE.
047700*        BOTH APPLY ACROSS ALL EXPERIENCE LEVELS, SEE BB320.
047800 77  RNT-MAX-WEEKLY-INCR-PCT     PIC V99
047900*                HARD CAP ON THE WEEK-OVER-WEEK MILEAGE
048000*                INCREASE, OVERRIDES RNT-EI-INCR-RATE WHEN
048100*                THE TWO DISAGREE.
048200                                 VALUE .10.
048300 77  RNT-DOWN-WEEK-REDUC-PCT     PIC V99
048400*                RECOVERY WEEK CUTS THE PRIOR WEEK'S MILEAGE
048500*                BY THIS PCT, COACHING STAFF'S STANDING RULE
048600*                SINCE BEFORE THIS PROGRAM EXISTED.
048700                                 VALUE .25.
048800*
048900*******************************************
049000*  Zone pace table - minutes per mile by    *
049100*  intensity zone 1-5.                      *
049200*******************************************
049300 01  RNT-ZONE-PACE-INIT.
049400*        ZONE 1 IS THE SLOWEST / EASIEST PACE, ZONE 5 IS THE
049500*        FASTEST.  USED ONLY TO ESTIMATE WORKOUT DURATION IN
049600*        BB430, NOT PRINTED ANYWHERE ON THE PLAN ITSELF.
049700     03  RNT-ZP-1                PIC 9(2)V9
049800*                10 MIN/MILE - REST DAY / RECOVERY PACE.
049900                                 VALUE 10.0.
050000     03  RNT-ZP-2                PIC 9(2)V9
050100*                9 MIN/MILE - EASY AND LONG RUN PACE.
050200                                 VALUE 09.0.
050300     03  RNT-ZP-3                PIC 9(2)V9
050400*                8 MIN/MILE - MIDDLE ZONE, NOT CURRENTLY
050500*                MAPPED TO A WORKOUT TYPE BELOW, SPARE ??
050600                                 VALUE 08.0.
050700     03  RNT-ZP-4                PIC 9(2)V9
050800*                7 MIN/MILE - TEMPO, STRIDES, HILLS PACE.
050900                                 VALUE 07.0.
051000     03  RNT-ZP-5                PIC 9(2)V9
051100*                6 MIN/MILE - INTERVAL PACE, FASTEST ZONE.
051200                                 VALUE 06.0.
051300     03  FILLER                  PIC X(2)    VALUE SPACES.
051400*
051500 01  RNT-ZONE-PACE-TABLE REDEFINES RNT-ZONE-PACE-INIT.
051600*        SUBSCRIPT IS RNT-WT-TYPE-ZONE, LOOKED UP BY BB430
051700*        AGAINST THE WORKOUT JUST EMITTED.
051800     03  RNT-ZONE-PACE           PIC 9(2)V9 OCCURS 5.
051900     03  FILLER                  PIC X(2).
052000*
052100*******************************************
052200*  Workout-type name and zone table, walk   *
052300*  order Easy Long Tempo Strides Intervals  *
052400*  Hills then Rest as row 7.                *
052500*******************************************
052600 01  RNT-WORKOUT-TYPE-INIT.
052700     03  RNT-WT-EASY.
052800         05  RNT-WT-NAME         PIC X(10)
052900*                PRINTED ON THE WORKOUT DETAIL LINE AS-IS.
053000                                 VALUE "EASY RUN".
053100         05  RNT-WT-ZONE         PIC 9 VALUE 2.
053200     03  RNT-WT-LONG.
053300         05  RNT-WT-NAME         PIC X(10)
053400                                 VALUE "LONG RUN".
053500         05  RNT-WT-ZONE         PIC 9 VALUE 2.
053600*                SAME ZONE AS EASY RUN - LONG RUN IS RUN AT
053700*                EASY EFFORT, ONLY THE DISTANCE IS DIFFERENT.
053800*                SEE THE LONG-RUN QUIRK NOTE IN BB400.
053900     03  RNT-WT-TEMPO.
054000         05  RNT-WT-NAME         PIC X(10)
054100*                PRINTS AS "TEMPO RUN" ON THE DETAIL LINE.
054200                                 VALUE "TEMPO RUN".
054300         05  RNT-WT-ZONE         PIC 9 VALUE 4.
054400     03  RNT-WT-STRIDES.
054500         05  RNT-WT-NAME         PIC X(10)
054600*                SHORT NAME, NO "RUN" SUFFIX - COACHING STAFF'S
054700*                OWN CALL, STRIDES ARE A DRILL NOT A RUN.
054800                                 VALUE "STRIDES".
054900         05  RNT-WT-ZONE         PIC 9 VALUE 4.
055000     03  RNT-WT-INTERVALS.
055100         05  RNT-WT-NAME         PIC X(10)
055200                                 VALUE "INTERVALS".
055300         05  RNT-WT-ZONE         PIC 9 VALUE 5.
055400*                TOP ZONE - ONLY WORKOUT TYPE THAT IS, SEE
055500*                THE MARATHON ROW'S INTERVAL-RX TEXT ABOVE.
055600     03  RNT-WT-HILLS.
055700         05  RNT-WT-NAME         PIC X(10)
055800*                SAME ZONE AS TEMPO, HILLS ARE EFFORT-BASED
055900*                NOT PACE-BASED SO THE TWO SHARE A ZONE.
056000                                 VALUE "HILLS".
056100         05  RNT-WT-ZONE         PIC 9 VALUE 4.
056200     03  RNT-WT-REST.
056300         05  RNT-WT-NAME         PIC X(10)
056400*                PRINTED ON EVERY FILLED-IN REST DAY, SEE
056500*                BB450-FILL-REST-DAYS.
056600                                 VALUE "REST".
056700         05  RNT-WT-ZONE         PIC 9 VALUE 1.
056800*                BOTTOM ZONE, SLOWEST ZONE PACE ROW ABOVE -
056900*                REST DAYS GET NO DURATION ESTIMATE IN
057000*                PRACTICE BUT BB430 STILL LOOKS THE ZONE UP.
057100     03  FILLER                  PIC X(2)    VALUE SPACES.
057200*
057300 01  RNT-WORKOUT-TYPE-TABLE
057400                 REDEFINES RNT-WORKOUT-TYPE-INIT.
057500*        SUBSCRIPT IS WS-TYPE-IX WHEN WALKING THE PHASE MIX,
057600*        OR WS-SORT-IX WHEN THE DISTRIBUTION TABLE IS SORTED
057700*        FOR THE SUMMARY PAGE - SEE CC100/CC200 IN RNPLAN.
057800     03  RNT-WORKOUT-TYPE-ROW OCCURS 7.
057900         05  RNT-WT-TYPE-NAME    PIC X(10).
058000         05  RNT-WT-TYPE-ZONE    PIC 9.
058100     03  FILLER                  PIC X(2).
058200*
058300*******************************************
058400*  End of table.  All five -INIT/-TABLE     *
058500*  pairs above total 382+ bytes of working- *
058600*  storage, small enough that no VSAM or    *
058700*  indexed lookup file was ever justified -  *
058800*  a plain OCCURS subscript search is fine   *
058900*  for 3-7 rows.  If the coaching staff ever *
059000*  add a sixth race distance this copybook   *
059100*  is the only place that needs a new row,   *
059200*  BB101/BB200/BB210 all just walk whatever   *
059300*  OCCURS count is declared above.           *
059400*******************************************
059500*
