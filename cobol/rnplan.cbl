000100*****************************************************************
000200*                                                               *
000300*             Running Training Plan Generator                  *
000400*                                                               *
000500*       Uses RW (Report Writer for the coaching printout)       *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200program-id.       rnplan.
001300***
001400author.           Diane B Wray.
001500***
001600installation.     Applewood Running Clinic.
001700***
001800date-written.     14/04/87.
001900***
002000date-compiled.
002100***
002200security.         Copyright (C) 1987 - 2001, Applewood Running
002300                  Clinic.  For internal clinic use only.
002400***
002500remarks.          Training Plan Generator.
002600                  This program uses RW (Report Writer)
002700                  Reads the runner profile file and produces
002800                  the week summary file, the workout detail
002900                  file and the printed coaching plan.
003000***
003100version.          See Prog-Name in WS.
003200***
003300called modules.
003400                  None.
003500***
003600functions used.
003700                  None.
003800*    files used :
003900                  RN-PROFILE-FILE.  Runner profiles (input).
004000                  RN-WEEK-FILE.     Week summary (output).
004100                  RN-WORKOUT-FILE.  Workout detail (output).
004200                  RN-PLAN-REPORT-FILE.  Coaching plan (print).
004300*
004400* Changes :
004500* 14/04/87 dbw - 1.0.00 Created - clinic's first computer-
004600*                       produced plans, started coding from
004700*                       pyrgstr.
004800* 02/09/88 dbw - 1.0.01 Strength-Days default of 2 wired in
004900*                       per coaching staff's request.
005000* 19/11/91 rmo - 1.1.00 Injury prevention rules (10 pct cap,
005100*                       recovery weeks) added.       TKT-0114
005200* 11/02/92 rmo - 1.1.01 Peak mileage control total added to
005300*                       the mileage progression block.
005400* 08/03/94 jkp - 1.2.00 Taper week adjustment corrected to
005500*                       use week number mod 4, was mod 7.
005600*                                                     TKT-0147
005700* 08/03/94 jkp - 1.2.01 Workout-Type name and zone pulled out
005800*                       of BB410 into wsrntab.cob, was hard
005900*                       coded inline before this change.
006000* 06/06/99 dbw - 1.3.00 Y2K.  Race-Date confirmed 8-digit
006100*                       CCYYMMDD throughout.         TKT-0261
006200* 14/12/99 dbw - 1.3.01 Confirmed no 2-digit year fields
006300*                       remain anywhere in this program or
006400*                       its copybooks, sign-off for the
006500*                       year-end compliance review.
006600* 21/01/00 rmo - 1.3.02 Long run non-decrement quirk in
006700*                       BB405 left as-is on head coach's
006800*                       instruction - long run distance is
006900*                       never allowed to drop week to week
007000*                       even during a recovery week, see
007100*                       the note at BB405 below.
007200* 11/03/00 rmo - 1.3.03 Comment sweep - added cross references
007300*                       to the coaching cards in wsrntab.cob
007400*                       throughout this program, new trainees
007500*                       kept asking where the numbers in the
007600*                       BB-series paragraphs came from.
007700* 02/05/00 jkp - 1.3.04 Confirmed Days-Per-Week of 1 does not
007800*                       blow up BB400 - Remain-Workouts goes
007900*                       to zero and only the long run prints.
008000*                       No code change, added the note below.
008100* 04/09/01 rmo - 1.3.05 Reviewed with head coach M. Ferris
008200*                       before Fall intake.  Dropped two dead
008300*                       edited-numeric fields from WS-Print-
008400*                       Fields that were left over from an
008500*                       earlier report layout and were never
008600*                       referenced once the RD picked up its
008700*                       own SOURCE/PIC editing.
008800*
008900*****************************************************************
009000* Internal use only - Applewood Running Clinic.  Not for resale.
009100*****************************************************************
009200*
009300 environment             division.
009400*================================
009500*
009600 configuration           section.
009700 special-names.
009800*        C01 IS THE CHANNEL PUNCH FOR TOP OF FORM ON THE
009900*        COACHING PLAN PRINTER - SAME CONVENTION AS EVERY
010000*        OTHER PRINT PROGRAM IN THIS SHOP.
010100     C01                 is TOP-OF-FORM.
010200*
010300 input-output             section.
010400 file-control.
010500*        FOUR FILES - ONE INPUT, TWO DETAIL OUTPUTS AND THE
010600*        PRINTED REPORT.  ALL LINE SEQUENTIAL, NO VSAM OR
010700*        INDEXED ACCESS NEEDED FOR A STRAIGHT-THROUGH BATCH
010800*        RUN LIKE THIS ONE.
010900     select  RN-PROFILE-FILE    assign to RN-PROFILE-IN
011000             organization       line sequential
011100             file status        RN-PROFILE-STATUS.
011200*
011300*        WEEK SUMMARY - ONE ROW PER WEEK OF THE GENERATED PLAN.
011400     select  RN-WEEK-FILE       assign to RN-WEEK-OUT
011500             organization       line sequential
011600             file status        RN-WEEK-STATUS.
011700*
011800*        WORKOUT DETAIL - ONE ROW PER WORKOUT ACROSS THE
011900*        WHOLE PLAN, INCLUDING REST DAYS.
012000     select  RN-WORKOUT-FILE    assign to RN-WORKOUT-OUT
012100             organization       line sequential
012200             file status        RN-WORKOUT-STATUS.
012300*
012400*        PRINTED COACHING PLAN - REPORT WRITER OUTPUT.
012500     select  RN-PLAN-REPORT-FILE
012600                                 assign to RN-PLAN-PRINT
012700             organization       line sequential
012800             file status        RN-REPORT-STATUS.
012900*
013000 data                     division.
013100*================================
013200*
013300 file                     section.
013400*
013500*        RUNNER PROFILE - ONE RECORD READ PER RUNNER, DRIVES
013600*        THE WHOLE PLAN BUILD FOR THAT RUNNER.
013700 fd  RN-PROFILE-FILE.
013800 copy "wsrnprof.cob".
013900*
014000*        WEEK SUMMARY - ONE RECORD WRITTEN PER WEEK OF EVERY
014100*        ACCEPTED PROFILE'S PLAN, SEE BB300.
014200 fd  RN-WEEK-FILE.
014300 copy "wsrnwk.cob".
014400*
014500*        WORKOUT DETAIL - ONE RECORD WRITTEN PER WORKOUT
014600*        (INCLUDING REST DAYS) OF EVERY ACCEPTED PROFILE'S
014700*        PLAN, SEE BB410.
014800 fd  RN-WORKOUT-FILE.
014900 copy "wsrnwko.cob".
015000*
015100*        PRINTED COACHING PLAN - REPORT WRITER DRIVEN, SEE
015200*        THE REPORT SECTION FURTHER DOWN THIS COPYBOOK-FREE
015300*        WORKING-STORAGE AREA.
015400 fd  RN-PLAN-REPORT-FILE
015500     report is RN-PLAN-REPORT.
015600*
015700 working-storage          section.
015800*------------------------
015900*****************************************************************
016000* Out of scope for this program, noted here so the next person
016100* to read this does not go looking for it - these were raised
016200* at various points by coaching staff and turned down by the
016300* head coach or by clinic management, see the minutes from the
016400* quarterly system review for the full discussion:
016500*   - No weather, altitude or heat-index adjustment to the
016600*     mileage progression - coaching staff adjusts the printed
016700*     plan by hand for that, this program only knows distance,
016800*     experience level and days per week.
016900*   - No injury history or prior-plan carryover - every profile
017000*     is treated as a fresh intake, there is no file linking a
017100*     runner's prior plan to a new one.
017200*   - No multi-race or stacked-goal plans - one profile record
017300*     produces one plan for one target race.
017400*   - No plan revision/regeneration - if a profile needs to
017500*     change mid-plan the clinic reruns this program from
017600*     scratch on a corrected profile, there is no partial
017700*     update path.
017800*****************************************************************
017900*
018000 77  PROG-NAME               PIC X(17) VALUE "RNPLAN (1.3.05)".
018100*                BUMP THE VERSION NUMBER IN PROG-NAME EVERY
018200*                TIME THE CHANGE LOG ABOVE GETS A NEW ENTRY -
018300*                THIS IS WHAT PRINTS ON THE COACHING PLAN
018400*                HEADER, SEE RN-RPT-HEAD BELOW.
018500*
018600 copy "wsrntab.cob".
018700*
018800*****************************************************************
018900* File status holders - checked right after every OPEN, see
019000* AA010 below.  Two bytes each per the shop's standard.
019100*****************************************************************
019200 01  WS-FILE-STATUSES.
019300     03  RN-PROFILE-STATUS   PIC XX.
019400*                TESTED ONCE, RIGHT AFTER THE OPEN INPUT IN
019500*                AA010 - NOT CHECKED AGAIN ON EVERY READ.
019600     03  RN-WEEK-STATUS      PIC XX.
019700     03  RN-WORKOUT-STATUS   PIC XX.
019800     03  RN-REPORT-STATUS    PIC XX.
019900*                ABOVE THREE ARE TESTED TOGETHER AS ONE OR
020000*                CONDITION RIGHT AFTER THE OPEN OUTPUT, ALSO
020100*                IN AA010 - NONE OF THE THREE IS CHECKED
020200*                AGAIN AFTER THAT, WRITES ARE ASSUMED TO
020300*                SUCCEED ONCE THE OPEN HAS.
020400     03  FILLER              PIC X(2).
020500*
020600*****************************************************************
020700* Run switches.  Tested everywhere as the 88-level condition
020800* name, never against the underlying X value directly.
020900*****************************************************************
021000 01  WS-SWITCHES.
021100     03  WS-EOF-SW           PIC X       VALUE "N".
021200*                SET IN BB050 WHEN THE PROFILE READ HITS END
021300*                OF FILE, DRIVES THE AA020 PERFORM UNTIL TEST.
021400         88  WS-EOF              VALUE "Y".
021500     03  WS-REJECT-SW        PIC X       VALUE "N".
021600*                SET BY BB100-VALIDATE-PROFILE, TESTED BY
021700*                BB050 TO DECIDE WHETHER TO SKIP THE PLAN
021800*                GENERATION STEPS FOR THIS PROFILE.
021900         88  WS-REJECTED         VALUE "Y".
022000     03  WS-FOUND-SW         PIC X       VALUE "N".
022100*                SHARED BY BB101 AND BB102 - RESET BEFORE EACH
022200*                TABLE SEARCH, SET WHEN A MATCHING ROW IS HIT.
022300         88  WS-FOUND            VALUE "Y".
022400     03  FILLER              PIC X(2)    VALUE SPACES.
022500*
022600 01  WS-REJECT-REASON        PIC X(40)   VALUE SPACES.
022700*                PRINTED ON RN-REJECT-DET FOR EVERY REJECTED
022800*                PROFILE, SEE CC900-WRITE-REJECT-LINE.  40
022900*                BYTES IS ENOUGH FOR THE LONGEST OF THE FOUR
023000*                REJECT REASON LITERALS IN BB100, WITH ROOM
023100*                TO SPARE IF A FIFTH CHECK IS EVER ADDED.
023200*
023300*****************************************************************
023400* End of job control totals - printed on RN-EOJ-FOOT.
023500*****************************************************************
023600 01  WS-RUN-TOTALS.
023700     03  WS-PROFILES-READ    PIC 9(5)    COMP  VALUE ZERO.
023800*                COUNTS EVERY READ, ACCEPTED OR REJECTED.
023900     03  WS-PLANS-GENERATED  PIC 9(5)    COMP  VALUE ZERO.
024000*                COUNTS ACCEPTED PROFILES ONLY, INCREMENTED
024100*                IN BB050 AFTER THE WEEK LOOP COMPLETES.
024200     03  WS-PROFILES-REJECTED
024300                             PIC 9(5)    COMP  VALUE ZERO.
024400*                PROFILES-READ = PLANS-GENERATED +
024500*                PROFILES-REJECTED ALWAYS - CHECK THIS IF
024600*                EVER ASKED TO ADD A THIRD OUTCOME.
024700     03  WS-DETAIL-RECS-WRITTEN
024800                             PIC 9(7)    COMP  VALUE ZERO.
024900*                ONE WORKOUT DETAIL RECORD PER WORKOUT,
025000*                REST DAYS INCLUDED - SEE BB410.
025100     03  FILLER              PIC X(2)    VALUE SPACES.
025200*
025300*****************************************************************
025400* Table subscripts - one per OCCURS table this program walks.
025500* All single digit, all COMP, none ever needs to be bigger
025600* than 24 (see WS-Progress-Table below, the largest table).
025700*****************************************************************
025800 01  WS-TABLE-SUBSCRIPTS.
025900     03  WS-DIST-IX          PIC 9       COMP  VALUE ZERO.
026000*                SET ONCE PER PROFILE BY BB101, ADDRESSES
026100*                RNT-DISTANCE-TABLE FOR THE REST OF THE RUN.
026200     03  WS-EXP-IX           PIC 9       COMP  VALUE ZERO.
026300*                SET ONCE PER PROFILE BY BB102, ADDRESSES
026400*                RNT-EXPERIENCE-TABLE FOR THE REST OF THE RUN.
026500     03  WS-PHASE-IX         PIC 9       COMP  VALUE ZERO.
026600*                RESET EVERY WEEK BY BB310, ADDRESSES
026700*                RNT-PHASE-MIX-TABLE (1-4).
026800     03  WS-TYPE-IX          PIC 9       COMP  VALUE ZERO.
026900*                WALKS RNT-WORKOUT-TYPE-TABLE (1-7) IN BB405
027000*                AND BB420, ALSO USED AS A LITERAL SUBSCRIPT
027100*                BY BB450 FOR REST DAYS (ALWAYS SET TO 7).
027200     03  WS-SRCH-IX          PIC 9       COMP  VALUE ZERO.
027300*                SCRATCH SUBSCRIPT FOR THE BB100 VALIDATION
027400*                SEARCHES AND THE BB220 TABLE CLEAR LOOPS -
027500*                REUSED FOR UNRELATED SEARCHES, DO NOT RELY
027600*                ON ITS VALUE SURVIVING BETWEEN PARAGRAPHS.
027700     03  WS-SORT-IX          PIC 9       COMP  VALUE ZERO.
027800*                OUTER SUBSCRIPT FOR EVERY CC-SERIES REPORT
027900*                LOOP AND THE CC200 SORT PASS COUNTER.
028000     03  WS-SORT-IX2         PIC 9       COMP  VALUE ZERO.
028100*                INNER COMPARE SUBSCRIPT FOR THE CC210/CC220
028200*                BUBBLE SORT ONLY.
028300     03  FILLER              PIC X(2)    VALUE SPACES.
028400*
028500*****************************************************************
028600* Plan-level working fields - one set per accepted profile,
028700* recomputed fresh at the top of BB050 for every profile read.
028800*****************************************************************
028900 01  WS-PLAN-FIELDS.
029000     03  WS-TOTAL-WEEKS      PIC 9(2)    COMP  VALUE ZERO.
029100*                SET BY BB200, DRIVES THE BB300 PERFORM
029200*                VARYING UPPER BOUND - THE WHOLE PLAN IS
029300*                BUILT INSIDE THIS MANY ITERATIONS.
029400     03  WS-BASE-WEEKS       PIC 9(2)    COMP  VALUE ZERO.
029500     03  WS-BUILD-WEEKS      PIC 9(2)    COMP  VALUE ZERO.
029600     03  WS-PEAK-WEEKS       PIC 9(2)    COMP  VALUE ZERO.
029700     03  WS-TAPER-WEEKS      PIC 9(2)    COMP  VALUE ZERO.
029800*                ABOVE FOUR SET BY BB210, SHOULD ALWAYS SUM
029900*                TO WS-TOTAL-WEEKS BY THE TIME BB210 EXITS.
030000     03  WS-BASE-END         PIC 9(2)    COMP  VALUE ZERO.
030100     03  WS-BUILD-END        PIC 9(2)    COMP  VALUE ZERO.
030200     03  WS-PEAK-END         PIC 9(2)    COMP  VALUE ZERO.
030300*                RUNNING WEEK-NUMBER BOUNDARIES, SET ONCE BY
030400*                BB210 AND TESTED EVERY WEEK BY BB310 TO PICK
030500*                THE CURRENT PHASE - NO TAPER-END NEEDED, THE
030600*                TAPER PHASE RUNS TO WS-TOTAL-WEEKS BY FALLING
030700*                THROUGH THE LAST ELSE IN BB310.
030800     03  WS-PHASE-SUM        PIC 9(2)    COMP  VALUE ZERO.
030900*                SCRATCH TOTAL USED ONLY INSIDE BB210 TO CHECK
031000*                THE FOUR PHASE WEEK COUNTS ADD BACK UP TO
031100*                WS-TOTAL-WEEKS.
031200     03  WS-WEEK-NO          PIC 9(2)    COMP  VALUE ZERO.
031300*                THE BB300 PERFORM VARYING INDEX, ALSO WRITTEN
031400*                STRAIGHT OUT TO RN-WS-WEEK-NUMBER AND
031500*                RN-WK-WEEK-NUMBER.
031600     03  WS-PHASE-CODE       PIC X(5)    VALUE SPACES.
031700*                "BASE ", "BUILD", "PEAK " OR "TAPER", SET BY
031800*                BB310 EVERY WEEK AND ALSO BY CC010 WHEN
031900*                BUILDING THE PHASE BREAKDOWN PRINT LINES.
032000     03  WS-PREV-MILEAGE     PIC 9(3)V99 VALUE ZERO.
032100*                LAST WEEK'S FINAL MILEAGE FIGURE - SEEDED
032200*                FROM RN-CURRENT-MILEAGE BY BB110, ROLLED
032300*                FORWARD AT THE BOTTOM OF BB300 EVERY WEEK.
032400     03  WS-WEEKLY-MILEAGE   PIC 9(3)V9  VALUE ZERO.
032500*                THIS WEEK'S COMPUTED TOTAL, SET BY BB320.
032600     03  WS-PEAK-MILEAGE     PIC 9(3)V9  VALUE ZERO.
032700*                HIGH-WATER MARK ACROSS THE WHOLE PLAN, SET
032800*                BY BB440, PRINTED AS THE "PEAK MILEAGE
032900*                CONTROL" LINE PER THE 11/02/92 CHANGE ABOVE.
033000     03  WS-TARGET           PIC S9(3)V99 VALUE ZERO.
033100*                SIGNED SO BB320'S TAPER-WEEK PERCENTAGE
033200*                REDUCTION COMPUTE CANNOT GO NEGATIVE AND
033300*                ABEND ON A SIZE ERROR.
033400     03  WS-NEW-MILEAGE      PIC S9(3)V99 VALUE ZERO.
033500     03  WS-MAX-INCREASE     PIC S9(3)V99 VALUE ZERO.
033600*                ABOVE TWO ARE BB320 SCRATCH FIELDS FOR THE
033700*                INCREMENTAL-INCREASE / 10-PCT-CAP / TARGET-
033800*                CAP SEQUENCE - SEE THE BB320 NOTES BELOW,
033900*                THE ORDER OF THOSE THREE TESTS MATTERS.
034000     03  WS-RECOV-QUOT       PIC 9(3)    COMP  VALUE ZERO.
034100     03  WS-RECOV-REM        PIC 9(2)    COMP  VALUE ZERO.
034200*                QUOTIENT/REMAINDER PAIR FROM THE RECOVERY-
034300*                WEEK DIVIDE IN BB320 - ONLY THE REMAINDER IS
034400*                EVER USED, THE QUOTIENT IS A DIVIDE SYNTAX
034500*                REQUIREMENT, NOT NEEDED FOR ANYTHING.
034600     03  WS-TAPER-QUOT       PIC 9(3)    COMP  VALUE ZERO.
034700     03  WS-TAPER-REM        PIC 9(1)    COMP  VALUE ZERO.
034800*                SAME PATTERN AS ABOVE, FOR THE MOD-4 TAPER
034900*                ADJUSTMENT AT TKT-0147 - ONLY THE REMAINDER
035000*                MATTERS HERE TOO.
035100     03  FILLER              PIC X(2)    VALUE SPACES.
035200*
035300*****************************************************************
035400* Workout expansion scratch fields, used only inside BB400 and
035500* the paragraphs it performs, reset implicitly every week by
035600* being recomputed before use (none carry state week to week).
035700*****************************************************************
035800 01  WS-EXPAND-FIELDS.
035900     03  WS-LONG-DIST        PIC 9(3)V99 VALUE ZERO.
036000*                THIS WEEK'S LONG RUN DISTANCE, COMPUTED FROM
036100*                RNT-LONG-RUN-PCT AND NEVER SHRUNK BELOW LAST
036200*                WEEK'S FIGURE - SEE THE NON-DECREMENT QUIRK
036300*                NOTE AT BB405 BELOW, KEPT ON HEAD COACH'S
036400*                INSTRUCTION PER THE 21/01/00 CHANGE ABOVE.
036500     03  WS-REMAIN-MILEAGE   PIC 9(3)V99 VALUE ZERO.
036600*                WEEKLY MILEAGE LESS THE LONG RUN, SPLIT
036700*                ACROSS THE REMAINING WORKOUT DAYS BELOW.
036800     03  WS-REMAIN-WORKOUTS  PIC 9(1)    COMP  VALUE ZERO.
036900*                DAYS-PER-WEEK LESS ONE FOR THE LONG RUN DAY -
037000*                CAN LEGITIMATELY GO TO ZERO WHEN DAYS-PER-
037100*                WEEK IS 1, SEE THE 02/05/00 CHANGE ABOVE.
037200     03  WS-TYPE-PCT         PIC V99             VALUE ZERO.
037300*                THIS PHASE'S SHARE FOR THE CURRENT WORKOUT
037400*                TYPE, LOOKED UP FROM RNT-PM-PCT BY BB405.
037500     03  WS-TYPE-DIST        PIC 9(3)V99 VALUE ZERO.
037600*                COMPUTED DISTANCE FOR A NON-LONG-RUN WORKOUT,
037700*                SHARED EVENLY ACROSS WS-REMAIN-WORKOUTS.
037800     03  WS-EMIT-DIST        PIC 9(3)V99 VALUE ZERO.
037900*                WHICHEVER OF THE ABOVE TWO IS ACTUALLY BEING
038000*                WRITTEN OUT THIS PASS, MOVED INTO
038100*                RN-WK-DISTANCE-MILES BY BB410.
038200     03  WS-DAY-NO           PIC 9(1)    COMP  VALUE ZERO.
038300*                INCREMENTED EVERY TIME A WORKOUT (OR REST
038400*                DAY) IS EMITTED - NOT A CALENDAR DAY NUMBER,
038500*                JUST A COUNT OF TRAINING DAYS THIS WEEK.
038600     03  FILLER              PIC X(2)    VALUE SPACES.
038700*
038800*****************************************************************
038900* Workout description builder fields, used only by BB420.
039000*****************************************************************
039100 01  WS-DESC-FIELDS.
039200     03  WS-DESC-PTR         PIC 9(3)    COMP  VALUE 1.
039300*                STRING POINTER, RESET TO 1 AT THE TOP OF
039400*                BB420 BEFORE EACH WORKOUT'S TWO-PART
039500*                DESCRIPTION (WORKOUT TEXT THEN PHASE TEXT)
039600*                IS BUILT.
039700     03  WS-DIST-ED          PIC ZZ9.99.
039800*                EDITED COPY OF THE DISTANCE FOR THIS WORKOUT,
039900*                USED INSIDE THE BB420 STRING STATEMENTS SO
040000*                THE NARRATIVE TEXT DOES NOT PRINT LEADING
040100*                ZEROS.
040200     03  FILLER              PIC X(2)    VALUE SPACES.
040300*
040400*****************************************************************
040500* Race date, three redefines of the same 8-digit CCYYMMDD -
040600* UK/USA/INTL is the shop's standard date layout triple, see
040700* wspyhis.cob and wspyemp.cob for the same pattern elsewhere.
040800*****************************************************************
040900 01  WS-RACE-DATE-NUM        PIC 9(8)    VALUE ZERO.
041000 01  WS-RACE-DATE-FMT    REDEFINES WS-RACE-DATE-NUM.
041100     03  WS-RD-UK.
041200         05  WS-RD-UK-CCYY   PIC X(4).
041300         05  WS-RD-UK-MM     PIC X(2).
041400         05  WS-RD-UK-DD     PIC X(2).
041500 01  WS-RACE-DATE-FMT2   REDEFINES WS-RACE-DATE-NUM.
041600     03  WS-RD-USA.
041700         05  WS-RD-USA-CCYY  PIC X(4).
041800         05  WS-RD-USA-MM    PIC X(2).
041900         05  WS-RD-USA-DD    PIC X(2).
042000 01  WS-RACE-DATE-FMT3   REDEFINES WS-RACE-DATE-NUM.
042100     03  WS-RD-INTL.
042200         05  WS-RD-INTL-CCYY PIC X(4).
042300         05  WS-RD-INTL-MM   PIC X(2).
042400         05  WS-RD-INTL-DD   PIC X(2).
042500*        ABOVE 3 ARE THE SAME LAYOUT - ALL RNPLAN DATE WORK
042600*        CARRIES THE SHOP'S STANDARD UK/USA/INTL REDEFINES
042700*        EVEN THOUGH THIS REPORT ONLY EVER PRINTS THE INTL
042800*        (ISO) FORM.  SEE PY000, PYRGSTR FOR THE OTHER TWO.
042900*
043000 01  WS-RACE-DATE-ISO         PIC X(10)   VALUE SPACES.
043100*                BUILT BY BB110 FROM WS-RD-INTL-CCYY/MM/DD
043200*                WITH DASH SEPARATORS, PRINTED ON THE SUMMARY
043300*                LINE AS-IS.
043400*
043500 01  WS-PROTEIN-MIN           PIC 9(3)    COMP  VALUE ZERO.
043600*                STRENGTH-DAYS TIMES 20 GRAMS, A ROUGH RULE
043700*                OF THUMB FROM THE CLINIC'S NUTRITIONIST, NOT
043800*                A MEDICAL RECOMMENDATION - PRINTED WITH A
043900*                DISCLAIMER-FREE LABEL BECAUSE LEGAL NEVER
044000*                ASKED FOR ONE.
044100*
044200*****************************************************************
044300* Per-plan statistics, reset for each accepted profile.
044400*****************************************************************
044500 01  WS-PHASE-STATS.
044600     03  WS-PHASE-WK-CNT      PIC 9(2) COMP OCCURS 4
044700                               VALUE ZERO.
044800     03  FILLER              PIC X(2)    VALUE SPACES.
044900*            (1)BASE (2)BUILD (3)PEAK (4)TAPER
045000*            ACCUMULATED BY BB440, PRINTED BY CC010.
045100*
045200 01  WS-TYPE-STATS.
045300     03  WS-TYPE-CNT          PIC 9(5) COMP OCCURS 7
045400                               VALUE ZERO.
045500     03  FILLER              PIC X(2)    VALUE SPACES.
045600*            SAME ROW ORDER AS RNT-WORKOUT-TYPE-ROW
045700*            ACCUMULATED BY BB410, LOADED INTO THE SORT
045800*            TABLE BY CC110 FOR THE WORKOUT DISTRIBUTION
045900*            BLOCK OF THE PRINTED PLAN.
046000*
046100*****************************************************************
046200* Week-by-week progress table, one row written by BB440 every
046300* week of the plan, printed back out in order by CC020.  24
046400* rows covers the longest plan on the books (marathon, max
046500* weeks 24 on the distance table) with no slack - do not
046600* shorten a distance row's max-wks above this table's size.
046700*****************************************************************
046800 01  WS-PROGRESS-TABLE.
046900     03  WS-PROGRESS-ROW OCCURS 24.
047000         05  WS-PR-WEEK-NO    PIC 9(2)    VALUE ZERO.
047100         05  WS-PR-PHASE      PIC X(5)    VALUE SPACES.
047200         05  WS-PR-MILEAGE    PIC 9(3)V9  VALUE ZERO.
047300         05  FILLER           PIC X(2)    VALUE SPACES.
047400*
047500 01  Error-Messages.
047600*                DISPLAYED TO THE JOB LOG, NOT PRINTED ON THE
047700*                COACHING PLAN - THESE ARE OPERATOR MESSAGES.
047800     03  RN001    PIC X(30) VALUE "RN001 Profile file not found.".
047900*                AA010 DISPLAYS THIS AND ENDS THE RUN WITH
048000*                RETURN-CODE 16 WHEN THE INPUT OPEN FAILS.
048100     03  RN002    PIC X(28) VALUE "RN002 Output file open err.".
048200*                SAME TREATMENT AS RN001 BUT FOR ANY OF THE
048300*                THREE OUTPUT FILES.
048400     03  FILLER              PIC X(2)    VALUE SPACES.
048500*
048600 report section.
048700***************
048800*
048900*****************************************************************
049000* One printed page per accepted profile would waste paper on a
049100* busy intake day, so this report runs CONTROL FINAL only - one
049200* continuous stream of summary/detail blocks, one block per
049300* accepted profile, with a single end of job footing.
049400*****************************************************************
049500 RD  RN-PLAN-REPORT
049600     control        final
049700     page limit     56
049800     heading        1
049900     first detail   4
050000     last  detail   54.
050100*
050200 01  RN-RPT-HEAD      type page heading.
050300*                PROG-NAME AND PAGE-COUNTER (A REPORT WRITER
050400*                SPECIAL REGISTER) ARE THE ONLY TWO MOVING
050500*                PARTS ON THE HEADING - EVERYTHING ELSE IS
050600*                CONSTANT TEXT.
050700     03  line  1.
050800         05  col   1      pic x(17)   source PROG-NAME.
050900         05  col  45      pic x(40)
051000                 value "Applewood Running Clinic - Training Plan".
051100         05  col 124      pic x(5)    value "Page ".
051200         05  col 129      pic zz9     source Page-Counter.
051300     03  line  3.
051400         05  col   1      pic x(23)
051500                 value "Runner   Distance Exp.".
051600*
051700 01  RN-SUMMARY-DET   type detail.
051800*                ONE OF THESE PER ACCEPTED PROFILE, GENERATED
051900*                FIRST BY CC000-WRITE-PLAN-REPORT BEFORE ANY
052000*                OF THE DETAIL BLOCKS BELOW.
052100     03  line + 2.
052200         05  col   1      pic x(9)    value "Runner - ".
052300         05  col  10      pic x(8)    source RN-RUNNER-ID.
052400         05  col  20      pic x(20)   source RN-RUNNER-NAME.
052500         05  col  42      pic x(13)
052600                 source RNT-LABEL (WS-DIST-IX).
052700         05  col  57      pic x       source RN-EXPERIENCE-LEVEL.
052800         05  col  60      pic x(11)   value "Race Date -".
052900         05  col  72      pic x(10)   source WS-RACE-DATE-ISO.
053000     03  line + 1.
053100         05  col   1      pic x(23)
053200                 value "Weekly Target Mileage -".
053300         05  col  25      pic zzz9
053400                 source RN-WEEKLY-MILEAGE-TARGET.
053500         05  col  32      pic x(16)   value "Days Per Week - ".
053600         05  col  48      pic 9       source RN-DAYS-PER-WEEK.
053700         05  col  52      pic x(15)   value "Total Weeks -  ".
053800         05  col  67      pic zz9     source WS-TOTAL-WEEKS.
053900     03  line + 1.
054000         05  col   1      pic x(21)
054100                 value "Peak Weekly Mileage -".
054200         05  col  23      pic zzz9.9  source WS-PEAK-MILEAGE.
054300         05  col  35      pic x(17)   value "Strength Days -  ".
054400         05  col  52      pic 9       source RN-STRENGTH-DAYS.
054500         05  col  56      pic x(24)
054600                 value "Recovery Week Every -   ".
054700         05  col  80      pic 9
054800                 source RNT-RECOV-FREQ (WS-EXP-IX).
054900         05  col  82      pic x(6)    value " weeks".
055000     03  line + 2.
055100         05  col   1      pic x(42)
055200                 value "Recovery guideline - rest or easy effort".
055300         05  col  44      pic x(44)
055400                 value " for 48 hours after each hard session.  ".
055500     03  line + 1.
055600         05  col   1      pic x(38)
055700                 value "Strength training recommended -      ".
055800         05  col  35      pic 9       source RN-STRENGTH-DAYS.
055900         05  col  37      pic x(28)
056000                 value " x per week, protein floor ".
056100         05  col  65      pic zzz9    source WS-PROTEIN-MIN.
056200         05  col  70      pic x(7)    value " grams.".
056300     03  line + 1.
056400         05  col   1      pic x(60)
056500                 value "Injury prevention - weekly mileage incr".
056600         05  col  61      pic x(45)
056700              value "ease capped at 10 pct, down weeks -25 pct.".
056800*                LITERAL TEXT MATCHES RNT-MAX-WEEKLY-INCR-PCT
056900*                AND RNT-DOWN-WEEK-REDUC-PCT IN WSRNTAB.COB -
057000*                IF EITHER CONSTANT EVER CHANGES, CHANGE THIS
057100*                LABEL TO MATCH OR THE PRINTOUT WILL LIE TO
057200*                THE COACHING STAFF.
057300*
057400 01  RN-PHASE-HEAD    type detail.
057500     03  line + 2.
057600         05  col   1      pic x(20)   value "Phase breakdown  -".
057700*
057800 01  RN-PHASE-DET     type detail.
057900*                ONE LINE PER NON-EMPTY PHASE, SEE CC010 -
058000*                SUPPRESSED ENTIRELY IF A PHASE NEVER RAN.
058100     03  line + 1.
058200         05  col   3      pic x(5)    source WS-PHASE-CODE.
058300         05  col  10      pic x(7)    value "weeks -".
058400         05  col  18      pic zz9     source WS-PHASE-WK-CNT
058500                                      (WS-SORT-IX).
058600*
058700 01  RN-WEEK-HEAD     type detail.
058800     03  line + 2.
058900         05  col   1      pic x(31)
059000                 value "Mileage progression - Wk Phs Mi".
059100*
059200 01  RN-WEEK-DET      type detail.
059300*                ONE LINE PER WEEK OF THE PLAN, GENERATED BY
059400*                CC020 OFF THE WS-PROGRESS-TABLE ROW LOADED
059500*                DURING THE WEEK LOOP.
059600     03  line + 1.
059700         05  col   3      pic zz9     source WS-PR-WEEK-NO
059800                                      (WS-SORT-IX).
059900         05  col   8      pic x(5)    source WS-PR-PHASE
060000                                      (WS-SORT-IX).
060100         05  col  15      pic zzz9.9  source WS-PR-MILEAGE
060200                                      (WS-SORT-IX).
060300*
060400 01  RN-PROGRESS-CTL-DET  type detail.
060500     03  line + 1.
060600         05  col   1      pic x(23)
060700                 value "Peak mileage control - ".
060800         05  col  25      pic zzz9.9  source WS-PEAK-MILEAGE.
060900*
061000 01  RN-WORKOUT-HEAD  type detail.
061100     03  line + 2.
061200         05  col   1      pic x(35)
061300                 value "Workout distribution - Type Cnt Pct".
061400*
061500 01  RN-WORKOUT-DET   type detail.
061600*                ONE LINE PER WORKOUT TYPE THAT ACTUALLY
061700*                OCCURRED, IN DESCENDING COUNT ORDER - SEE
061800*                CC100/CC200 BELOW FOR HOW THE SORT TABLE
061900*                THIS READS FROM GETS BUILT.
062000     03  line + 1.
062100         05  col   3      pic x(10)   source WS-DIST-NAME
062200                                      (WS-SORT-IX).
062300         05  col  15      pic zzzz9   source WS-DIST-CNT
062400                                      (WS-SORT-IX).
062500         05  col  22      pic zzz9.9  source WS-DIST-PCT-ED
062600                                      (WS-SORT-IX).
062700*
062800 01  RN-WORKOUT-CTL-DET  type detail.
062900     03  line + 1.
063000         05  col   1      pic x(18)   value "Total workouts -  ".
063100         05  col  20      pic zzzz9   source WS-TOTAL-WORKOUTS.
063200*
063300 01  RN-REJECT-DET    type detail.
063400*                ONE LINE PER REJECTED PROFILE, INTERLEAVED
063500*                WITH THE ACCEPTED SUMMARY BLOCKS IN READ
063600*                ORDER - SEE CC900.
063700     03  line + 2.
063800         05  col   1      pic x(9)    value "Rejected ".
063900         05  col  10      pic x(8)    source RN-RUNNER-ID.
064000         05  col  19      pic x(3)    value " - ".
064100         05  col  22      pic x(40)   source WS-REJECT-REASON.
064200*
064300 01  RN-EOJ-FOOT      type control footing final  line plus 3.
064400*                PRINTS EXACTLY ONCE, AT TERMINATE - THE
064500*                CONTROL FOOTING FINAL CLAUSE TIES IT TO THE
064600*                RD'S CONTROL FINAL ABOVE.
064700     03  col   1          pic x(19) value "End Of Job Totals -".
064800     03  col  20          pic x(18) value "Profiles Read -   ".
064900     03  col  38          pic zzzz9 source WS-PROFILES-READ.
065000     03  col  45          pic x(18) value "Plans Generated - ".
065100     03  col  63          pic zzzz9 source WS-PLANS-GENERATED.
065200     03  col  70          pic x(20) value "Profiles Rejected - ".
065300     03  col  90          pic zzzz9 source WS-PROFILES-REJECTED.
065400     03  col  97          pic x(18) value "Detail Records -  ".
065500     03  col 115          pic zzzzzz9
065600                           source WS-DETAIL-RECS-WRITTEN.
065700*
065800 01  WS-TOTAL-WORKOUTS    pic 9(5)  comp  value zero.
065900*                SUM OF WS-TYPE-CNT ACROSS ALL 7 ROWS, USED
066000*                AS THE PERCENTAGE DIVISOR IN CC110 AND
066100*                PRINTED ON RN-WORKOUT-CTL-DET.  DECLARED
066200*                DOWN HERE RATHER THAN UP WITH WS-RUN-TOTALS
066300*                BECAUSE IT WAS ADDED LATER, AFTER THE
066400*                WORKOUT-TYPE NAME/ZONE REFACTOR AT 1.2.01 -
066500*                NEVER WORTH MOVING IT SINCE, NO FUNCTIONAL
066600*                REASON TO KEEP WS-RUN-TOTALS TOGETHER.
066700*
066800*****************************************************************
066900* Workout-type distribution sort table, loaded from WS-Type-Cnt
067000* and the RNT-Workout-Type-Row names, sorted high to low by
067100* count before the report block is generated.
067200*****************************************************************
067300 01  WS-DIST-SORT-TABLE.
067400     03  WS-DIST-ROW  OCCURS 7.
067500         05  WS-DIST-NAME     PIC X(10)  VALUE SPACES.
067600*                LOADED FROM RNT-WT-TYPE-NAME BY CC110,
067700*                BEFORE REORDERING.
067800         05  WS-DIST-CNT      PIC 9(5) COMP VALUE ZERO.
067900*                LOADED FROM WS-TYPE-CNT BY CC110, THIS IS
068000*                THE SORT KEY FOR CC200.
068100         05  WS-DIST-PCT-ED   PIC 999V9    VALUE ZERO.
068200*                COMPUTED BY CC110, CARRIED ALONG THE SAME
068300*                AS NAME/CNT DURING EVERY CC220 SWAP.  THREE
068350*                INTEGER DIGITS, NOT TWO - A DAYS-PER-WEEK
068360*                OF 1 FEEDS BB405'S GUARD SO EVERY NON-REST
068370*                TYPE IS SKIPPED AND THE REST ROW ALONE CAN
068380*                LEGITIMATELY HIT 100.0 PCT, WHICH OVERFLOWS
068390*                A 99V9 FIELD.               TKT-0318
068400         05  FILLER           PIC X(2)    VALUE SPACES.
068500*
068600 01  WS-SWAP-NAME             PIC X(10).
068700*                HOLDS THE NAME COLUMN DURING A SWAP.
068800 01  WS-SWAP-CNT              PIC 9(5) COMP.
068900*                HOLDS THE COUNT COLUMN DURING A SWAP.
069000 01  WS-SWAP-PCT              PIC 999V9.
069100*                HOLDS THE PERCENTAGE COLUMN DURING A SWAP.
069200*                THREE-WAY SWAP HOLDING AREA FOR THE CC220
069300*                BUBBLE SORT COMPARE, ONE PER COLUMN OF THE
069400*                SORT TABLE ABOVE - NO NEED FOR A GROUP MOVE
069500*                SINCE THE THREE FIELDS AREN'T ADJACENT.
069600*
069700 procedure division.
069800*====================
069900*
070000*****************************************************************
070100* AA-series - job level open/close and the main read loop.
070200*****************************************************************
070300 AA010-OPEN-RN-FILES.
070400*
070500     open     input  RN-PROFILE-FILE.
070600     if       RN-PROFILE-STATUS not = "00"
070700              display RN001
070800              move    16 to RETURN-CODE
070900              goback
071000     end-if.
071100*
071200     open     output RN-WEEK-FILE
071300                     RN-WORKOUT-FILE
071400                     RN-PLAN-REPORT-FILE.
071500     if       RN-WEEK-STATUS not = "00"
071600        or    RN-WORKOUT-STATUS not = "00"
071700        or    RN-REPORT-STATUS not = "00"
071800              display RN002
071900              move    16 to RETURN-CODE
072000              goback
072100     end-if.
072200*
072300     initiate RN-PLAN-REPORT.
072400*
072500 AA020-PROCESS-PROFILES.
072600*                MAIN LOOP - ONE PASS PER PROFILE RECORD ON
072700*                THE INPUT FILE, TERMINATED WHEN BB050 SETS
072800*                WS-EOF-SW.
072900*
073000     perform  BB050-READ-PROFILE  thru  BB050-EXIT
073100              until WS-EOF.
073200*
073300     terminate RN-PLAN-REPORT.
073400     close    RN-PROFILE-FILE
073500              RN-WEEK-FILE
073600              RN-WORKOUT-FILE
073700              RN-PLAN-REPORT-FILE.
073800     goback.
073900*
074000*****************************************************************
074100* BB-series - per-profile validation, defaulting and the week
074200* by week plan build.
074300*****************************************************************
074400 BB050-READ-PROFILE.
074500*                READS ONE PROFILE, VALIDATES IT, AND EITHER
074600*                REJECTS IT (CC900) OR RUNS IT THROUGH THE
074700*                FULL BB100-BB440 PLAN BUILD CHAIN BELOW.
074800*
074900     read     RN-PROFILE-FILE
075000              at end
075100                   move "Y" to WS-EOF-SW
075200                   go to BB050-EXIT
075300     end-read.
075400     add      1 to WS-PROFILES-READ.
075500     move     "N" to WS-REJECT-SW.
075600     move     spaces to WS-REJECT-REASON.
075700*
075800     perform  BB100-VALIDATE-PROFILE.
075900     if       WS-REJECTED
076000              add      1 to WS-PROFILES-REJECTED
076100              perform  CC900-WRITE-REJECT-LINE
076200              go to    BB050-EXIT
076300     end-if.
076400*
076500     perform  BB110-DEFAULT-PROFILE.
076600     perform  BB200-COMPUTE-TOTAL-WEEKS.
076700     perform  BB210-COMPUTE-PHASE-BREAKDOWN.
076800     perform  BB220-RESET-PLAN-STATS.
076900*
077000     perform  BB300-WEEK-LOOP  thru  BB300-EXIT
077100              varying WS-WEEK-NO from 1 by 1
077200              until WS-WEEK-NO > WS-TOTAL-WEEKS.
077300*
077400     add      1 to WS-PLANS-GENERATED.
077500     perform  CC000-WRITE-PLAN-REPORT  thru  CC000-EXIT.
077600*
077700 BB050-EXIT.
077800     exit.
077900*
078000 BB100-VALIDATE-PROFILE.
078100*                FOUR CHECKS IN ORDER - DISTANCE CODE, THEN
078200*                EXPERIENCE CODE, THEN DAYS-PER-WEEK RANGE,
078300*                THEN A ZERO MILEAGE TARGET.  FIRST FAILURE
078400*                WINS, REST-REASON TEXT IS NEVER OVERWRITTEN.
078500*
078600     move     "N" to WS-FOUND-SW.
078700     perform  BB101-TEST-ONE-DISTANCE
078800              varying WS-SRCH-IX from 1 by 1
078900              until WS-SRCH-IX > 5.
079000     if       not WS-FOUND
079100              move "Y" to WS-REJECT-SW
079200              move "Unknown target distance code" to
079300                        WS-REJECT-REASON
079400              go to BB100-EXIT
079500     end-if.
079600*
079700     move     "N" to WS-FOUND-SW.
079800     perform  BB102-TEST-ONE-EXPER
079900              varying WS-SRCH-IX from 1 by 1
080000              until WS-SRCH-IX > 3.
080100     if       not WS-FOUND
080200              move "Y" to WS-REJECT-SW
080300              move "Unknown experience level code" to
080400                        WS-REJECT-REASON
080500              go to BB100-EXIT
080600     end-if.
080700*
080800     if       RN-DAYS-PER-WEEK < 1 or RN-DAYS-PER-WEEK > 7
080900              move "Y" to WS-REJECT-SW
081000              move "Days per week not in range 1-7" to
081100                        WS-REJECT-REASON
081200              go to BB100-EXIT
081300     end-if.
081400*
081500     if       RN-WEEKLY-MILEAGE-TARGET = ZERO
081600              move "Y" to WS-REJECT-SW
081700              move "Weekly mileage target is zero" to
081800                        WS-REJECT-REASON
081900     end-if.
082000*
082100 BB101-TEST-ONE-DISTANCE.
082200*                SIMPLE LINEAR SEARCH, 5 ROWS IS TOO FEW TO
082300*                JUSTIFY A SEARCH VERB.
082400*
082500     if       RN-TARGET-DISTANCE = RNT-CODE (WS-SRCH-IX)
082600              move WS-SRCH-IX to WS-DIST-IX
082700              move "Y" to WS-FOUND-SW
082800     end-if.
082900*
083000 BB102-TEST-ONE-EXPER.
083100*                SAME PATTERN AS BB101, 3 ROWS THIS TIME.
083200*
083300     if       RN-EXPERIENCE-LEVEL = RNT-EXP-CODE (WS-SRCH-IX)
083400              move WS-SRCH-IX to WS-EXP-IX
083500              move "Y" to WS-FOUND-SW
083600     end-if.
083700*
083800 BB100-EXIT.
083900     exit.
084000*
084100 BB110-DEFAULT-PROFILE.
084200*                FILLS IN TWO OPTIONAL PROFILE FIELDS WHEN
084300*                THE FEED LEAVES THEM ZERO, THEN SEEDS THE
084400*                WEEK-TO-WEEK MILEAGE CHAIN AND BUILDS THE
084500*                PRINTED RACE DATE.
084600*
084700     if       RN-CURRENT-MILEAGE = ZERO
084800              compute  RN-CURRENT-MILEAGE =
084900                       RN-WEEKLY-MILEAGE-TARGET * 0.70
085000*                NO FEED VALUE MEANS ASSUME THE RUNNER IS
085100*                CURRENTLY AT 70 PCT OF TARGET - COACHING
085200*                STAFF'S OWN RULE OF THUMB FOR A FRESH INTAKE.
085300     end-if.
085400     if       RN-STRENGTH-DAYS = ZERO
085500              move     RNT-STRENGTH-DYS (WS-EXP-IX) to
085600                       RN-STRENGTH-DAYS
085700*                DEFAULT COMES FROM THE EXPERIENCE ROW, NOT A
085800*                FLAT CONSTANT - SEE THE 02/09/88 CHANGE LOG
085900*                ENTRY, THIS WAS A FLAT 2 BEFORE WSRNTAB.COB
086000*                GREW THE PER-ROW DEFAULT.
086100     end-if.
086200     move     RN-CURRENT-MILEAGE to WS-PREV-MILEAGE.
086300     compute  WS-PROTEIN-MIN = RN-STRENGTH-DAYS * 20.
086400*
086500     move     RN-RACE-DATE to WS-RACE-DATE-NUM.
086600     string   WS-RD-INTL-CCYY  "-"
086700              WS-RD-INTL-MM    "-"
086800              WS-RD-INTL-DD
086900              delimited by size into WS-RACE-DATE-ISO.
087000*
087100 BB200-COMPUTE-TOTAL-WEEKS.
087200*                START FROM THE DISTANCE ROW'S MINIMUM WEEKS,
087300*                ADD THE EXPERIENCE ROW'S BASE EXTENSION (SEE
087400*                WSRNTAB.COB - BEGINNERS GET MORE BASE), THEN
087500*                CLAMP TO THE DISTANCE ROW'S MAXIMUM.
087600*
087700     compute  WS-TOTAL-WEEKS =
087800              RNT-MIN-WKS (WS-DIST-IX) +
087900              RNT-BASE-EXT (WS-EXP-IX).
088000     if       WS-TOTAL-WEEKS > RNT-MAX-WKS (WS-DIST-IX)
088100              move RNT-MAX-WKS (WS-DIST-IX) to WS-TOTAL-WEEKS
088200     end-if.
088300*
088400 BB210-COMPUTE-PHASE-BREAKDOWN.
088500*                STARTING POINT IS THE DISTANCE ROW'S FOUR
088600*                PHASE WEEK COUNTS PLUS THE EXPERIENCE ROW'S
088700*                BASE EXTENSION.  IF AN EXTENDED BASE PUSHES
088800*                THE FOUR PHASES PAST WS-TOTAL-WEEKS (WHICH
088900*                GOT CLAMPED TO MAX-WKS ABOVE), BUILD ABSORBS
089000*                THE DIFFERENCE - AND IF THAT WOULD SHRINK
089100*                BUILD BELOW 2 WEEKS, BASE GIVES BACK WEEKS
089200*                INSTEAD SO BUILD NEVER DROPS BELOW THE
089300*                2-WEEK FLOOR.  SEE SPEC'S PHASE-BREAKDOWN
089400*                RECOMPUTE RULE.
089500*
089600     compute  WS-BASE-WEEKS =
089700              RNT-BASE-WKS (WS-DIST-IX) +
089800              RNT-BASE-EXT (WS-EXP-IX).
089900     move     RNT-BUILD-WKS (WS-DIST-IX) to WS-BUILD-WEEKS.
090000     move     RNT-PEAK-WKS  (WS-DIST-IX) to WS-PEAK-WEEKS.
090100     move     RNT-TAPER-WKS (WS-DIST-IX) to WS-TAPER-WEEKS.
090200*
090300     compute  WS-PHASE-SUM = WS-BASE-WEEKS + WS-BUILD-WEEKS +
090400              WS-PEAK-WEEKS + WS-TAPER-WEEKS.
090500     if       WS-PHASE-SUM not = WS-TOTAL-WEEKS
090600              compute  WS-BUILD-WEEKS = WS-TOTAL-WEEKS -
090700                       WS-BASE-WEEKS - WS-PEAK-WEEKS -
090800                       WS-TAPER-WEEKS
090900              if       WS-BUILD-WEEKS < 2
091000                       move 2 to WS-BUILD-WEEKS
091100                       compute WS-BASE-WEEKS = WS-TOTAL-WEEKS -
091200                               WS-BUILD-WEEKS - WS-PEAK-WEEKS -
091300                               WS-TAPER-WEEKS
091400              end-if
091500     end-if.
091600*
091700*                BOUNDARIES ARE RUNNING WEEK NUMBERS, NOT
091800*                WEEK COUNTS - BB310 TESTS WS-WEEK-NO AGAINST
091900*                THESE DIRECTLY EVERY WEEK OF THE LOOP.
092000     move     WS-BASE-WEEKS to WS-BASE-END.
092100     add      WS-BUILD-WEEKS to WS-BASE-END giving WS-BUILD-END.
092200     add      WS-PEAK-WEEKS to WS-BUILD-END giving WS-PEAK-END.
092300*
092400 BB220-RESET-PLAN-STATS.
092500*                ZEROES EVERYTHING THAT ACCUMULATES OVER A
092600*                PLAN - MUST RUN BEFORE BB300 OR A SECOND
092700*                ACCEPTED PROFILE IN THE SAME RUN WOULD ADD
092800*                ONTO THE PRIOR PROFILE'S TOTALS.
092900*
093000     move     zero to WS-PEAK-MILEAGE.
093100     move     zero to WS-TOTAL-WORKOUTS.
093200     perform  BB221-CLEAR-PHASE-STAT
093300              varying WS-SRCH-IX from 1 by 1
093400              until WS-SRCH-IX > 4.
093500     perform  BB222-CLEAR-TYPE-STAT
093600              varying WS-SRCH-IX from 1 by 1
093700              until WS-SRCH-IX > 7.
093800*
093900 BB221-CLEAR-PHASE-STAT.
094000*                ONE ROW PER CALL, DRIVEN BY THE BB220
094100*                PERFORM VARYING ABOVE.
094200*
094300     move     zero to WS-PHASE-WK-CNT (WS-SRCH-IX).
094400*
094500 BB222-CLEAR-TYPE-STAT.
094600*                SAME PATTERN AS BB221, 7 ROWS INSTEAD OF 4.
094700*
094800     move     zero to WS-TYPE-CNT (WS-SRCH-IX).
094900*
095000 BB300-WEEK-LOOP.
095100*                ONE ITERATION PER WEEK OF THE PLAN - PICK
095200*                THE PHASE, COMPUTE THE WEEK'S MILEAGE,
095300*                EXPAND IT INTO INDIVIDUAL WORKOUTS, WRITE
095400*                THE WEEK SUMMARY RECORD, THEN ROLL THE
095500*                MILEAGE FORWARD FOR NEXT WEEK'S COMPUTE.
095600*
095700     perform  BB310-DETERMINE-PHASE.
095800     perform  BB320-COMPUTE-WEEKLY-MILEAGE  thru
095900              BB320-EXIT.
096000     perform  BB400-EXPAND-WEEK-WORKOUTS  thru
096100              BB400-EXIT.
096200*
096300     move     RN-RUNNER-ID       to RN-WS-RUNNER-ID.
096400     move     WS-WEEK-NO         to RN-WS-WEEK-NUMBER.
096500     move     WS-PHASE-CODE      to RN-WS-PHASE-CODE.
096600     move     WS-WEEKLY-MILEAGE  to RN-WS-TOTAL-MILEAGE.
096700     write    RN-WEEK-SUMMARY-RECORD.
096800*
096900     perform  BB440-ACCUM-WEEK-STATS.
097000     move     WS-WEEKLY-MILEAGE to WS-PREV-MILEAGE.
097100*
097200 BB300-EXIT.
097300     exit.
097400*
097500 BB310-DETERMINE-PHASE.
097600*                NESTED IF RATHER THAN EVALUATE - THAT IS HOW
097700*                THE SHOP WRITES A RANGE TEST LIKE THIS ONE,
097800*                SAME STYLE AS THE UK/USA/INTL FALL-THROUGH IN
097900*                ZZ070-CONVERT-DATE (PAYROLL-PYRGSTR).  FALLS
098000*                THROUGH TO TAPER ON THE LAST ELSE - THERE IS
098100*                NO UPPER BOUND CHECK ON TAPER BECAUSE THE
098200*                BB300 PERFORM VARYING NEVER LETS WS-WEEK-NO
098210*                EXCEED WS-TOTAL-WEEKS.                TKT-0318
098300*
098400     if       WS-WEEK-NO <= WS-BASE-END
098500              move 1 to WS-PHASE-IX
098600              move "BASE " to WS-PHASE-CODE
098700     else
098800       if     WS-WEEK-NO <= WS-BUILD-END
098900              move 2 to WS-PHASE-IX
099000              move "BUILD" to WS-PHASE-CODE
099100       else
099200         if   WS-WEEK-NO <= WS-PEAK-END
099300              move 3 to WS-PHASE-IX
099400              move "PEAK " to WS-PHASE-CODE
099500         else
099600              move 4 to WS-PHASE-IX
099700              move "TAPER" to WS-PHASE-CODE
099800         end-if
099900       end-if
100000     end-if.
100100*
100200 BB320-COMPUTE-WEEKLY-MILEAGE.
100300*                RECOVERY WEEK SHORT-CIRCUITS EVERYTHING
100400*                BELOW IT - IF THIS IS A RECOVERY WEEK THE
100500*                WEEK'S MILEAGE IS SIMPLY LAST WEEK'S FIGURE
100600*                CUT BY RNT-DOWN-WEEK-REDUC-PCT AND WE EXIT
100700*                RIGHT AWAY, NO TARGET/INCREMENT/CAP LOGIC
100800*                APPLIES ON A RECOVERY WEEK.
100900*
101000     divide   WS-WEEK-NO by RNT-RECOV-FREQ (WS-EXP-IX)
101100              giving WS-RECOV-QUOT
101200              remainder WS-RECOV-REM.
101300     if       WS-RECOV-REM = ZERO
101400              compute  WS-WEEKLY-MILEAGE rounded =
101500                       WS-PREV-MILEAGE *
101600                       (1 - RNT-DOWN-WEEK-REDUC-PCT)
101700              go to    BB320-EXIT
101800     end-if.
101900*
102000*                TARGET IS THE EXPERIENCE ROW'S MAX-MULT
102100*                TIMES THE PROFILE'S WEEKLY TARGET - THIS IS
102200*                THE CEILING THIS WEEK IS ALLOWED TO CLIMB
102300*                TOWARD, NOT THE FINAL FIGURE.
102400     compute  WS-TARGET = RN-WEEKLY-MILEAGE-TARGET *
102500              RNT-MAX-MULT (WS-EXP-IX).
102600*
102700*                TAPER WEEKS SCALE THE TARGET DOWN FURTHER BY
102800*                10 PCT FOR EVERY WEEK PAST A MOD-4 BOUNDARY
102900*                - CORRECTED AT TKT-0147 FROM A MOD-7 TEST
103000*                THAT WAS NEVER TRIGGERING CORRECTLY ON A
103100*                4-WEEK TAPER.
103200     if       WS-PHASE-CODE = "TAPER"
103300              divide   WS-WEEK-NO by 4
103400                       giving WS-TAPER-QUOT
103500                       remainder WS-TAPER-REM
103600              compute  WS-TARGET = WS-TARGET *
103700                       (1 - (0.1 * WS-TAPER-REM))
103800     end-if.
103900*
104000*                INCREMENTAL STEP TOWARD THE TARGET, SCALED
104100*                BY THE EXPERIENCE ROW'S OWN INCREASE RATE -
104200*                THIS IS DELIBERATELY A FRACTION OF THE GAP
104300*                TO TARGET, NOT A FLAT ADD, SO MILEAGE EASES
104400*                IN RATHER THAN JUMPING.
104500     compute  WS-NEW-MILEAGE = WS-PREV-MILEAGE +
104600              ((WS-TARGET - WS-PREV-MILEAGE) *
104700              RNT-INCR-RATE (WS-EXP-IX)).
104800*
104900*                INJURY-PREVENTION HARD CAP - NO MATTER WHAT
105000*                THE INCREMENT ABOVE COMPUTED, THE WEEK CAN
105100*                NEVER RISE MORE THAN 10 PCT OVER LAST WEEK.
105200*                ADDED AT TKT-0114 AFTER THE STRESS FRACTURE
105300*                INCIDENT NOTED IN WSRNTAB.COB.
105400     compute  WS-MAX-INCREASE = WS-PREV-MILEAGE *
105500              RNT-MAX-WEEKLY-INCR-PCT.
105600     if       WS-NEW-MILEAGE > WS-PREV-MILEAGE + WS-MAX-INCREASE
105700              compute WS-NEW-MILEAGE = WS-PREV-MILEAGE +
105800                      WS-MAX-INCREASE
105900     end-if.
106000*
106100*                AND NEVER ABOVE THE TARGET CEILING EITHER -
106200*                THIS CATCHES THE CASE WHERE PREV-MILEAGE IS
106300*                ALREADY CLOSE TO TARGET AND THE 10 PCT CAP
106400*                WOULD OTHERWISE PUSH PAST IT.
106500     if       WS-NEW-MILEAGE > WS-TARGET
106600              move WS-TARGET to WS-NEW-MILEAGE
106700     end-if.
106800*
106900     compute  WS-WEEKLY-MILEAGE rounded = WS-NEW-MILEAGE.
107000*
107100 BB320-EXIT.
107200     exit.
107300*
107400 BB400-EXPAND-WEEK-WORKOUTS.
107500*                SPLITS THE WEEK'S TOTAL MILEAGE INTO A LONG
107600*                RUN PLUS THE REMAINING WORKOUT TYPES, THEN
107700*                FILLS WHATEVER DAYS ARE LEFT WITH REST.
107800*
107900     compute  WS-LONG-DIST = WS-WEEKLY-MILEAGE *
108000              RNT-LONG-RUN-PCT (WS-DIST-IX).
108100*                NON-DECREMENT QUIRK - SPEC AND HEAD COACH
108200*                BOTH SIGNED OFF ON LEAVING THIS AS A STRAIGHT
108300*                PERCENTAGE OF THIS WEEK'S MILEAGE WITH NO
108400*                FLOOR AGAINST LAST WEEK'S LONG RUN, EVEN ON
108500*                A RECOVERY WEEK WHERE TOTAL MILEAGE DROPS -
108600*                SEE THE 21/01/00 CHANGE LOG ENTRY ABOVE.
108700     compute  WS-REMAIN-MILEAGE = WS-WEEKLY-MILEAGE -
108800              WS-LONG-DIST.
108900     compute  WS-REMAIN-WORKOUTS = RN-DAYS-PER-WEEK - 1.
109000*                CAN BE ZERO WHEN DAYS-PER-WEEK IS 1 - SEE
109100*                THE 02/05/00 CHANGE LOG ENTRY, BB405 BELOW
109200*                TESTS FOR THIS BEFORE DIVIDING BY IT.
109300     move     zero to WS-DAY-NO.
109400*
109500     perform  BB405-WALK-PHASE-MIX
109600              varying WS-TYPE-IX from 1 by 1
109700              until WS-TYPE-IX > 6.
109800*
109900     perform  BB450-FILL-REST-DAYS  thru  BB450-EXIT
110000              until WS-DAY-NO >= RN-DAYS-PER-WEEK.
110100*
110200 BB400-EXIT.
110300     exit.
110400*
110500 BB405-WALK-PHASE-MIX.
110600*                WALKS THE SIX NON-REST WORKOUT TYPES IN THE
110700*                FIXED ORDER FROM THE PHASE MIX TABLE -
110800*                EASY/LONG/TEMPO/STRIDES/INTERVALS/HILLS.
110900*                TYPE 2 (LONG) ALWAYS GETS WS-LONG-DIST
111000*                REGARDLESS OF WS-REMAIN-WORKOUTS, THE OTHER
111100*                FIVE SHARE WS-REMAIN-MILEAGE EVENLY AND ONLY
111200*                FIRE WHILE DAYS REMAIN.
111300*
111400     move     RNT-PM-PCT (WS-PHASE-IX, WS-TYPE-IX) to
111500              WS-TYPE-PCT.
111600     if       WS-TYPE-PCT > ZERO and WS-REMAIN-WORKOUTS > ZERO
111700              if       WS-TYPE-IX = 2
111800                       add 1 to WS-DAY-NO
111900                       move WS-LONG-DIST to WS-EMIT-DIST
112000                       perform BB410-EMIT-WORKOUT thru
112100                               BB410-EXIT
112200              else
112300                       compute WS-TYPE-DIST =
112400                               (WS-REMAIN-MILEAGE * WS-TYPE-PCT)
112500                               / WS-REMAIN-WORKOUTS
112600                       if      WS-TYPE-DIST > ZERO
112700                               add 1 to WS-DAY-NO
112800                               move WS-TYPE-DIST to
112900                                    WS-EMIT-DIST
113000                               perform BB410-EMIT-WORKOUT thru
113100                                       BB410-EXIT
113200                               subtract 1 from
113300                                        WS-REMAIN-WORKOUTS
113400                       end-if
113500              end-if
113600     end-if.
113700*
113800 BB410-EMIT-WORKOUT.
113900*                WRITES ONE WORKOUT DETAIL RECORD AND ROLLS
114000*                IT INTO THE RUN TOTALS AND THE PER-TYPE
114100*                COUNT USED LATER BY THE DISTRIBUTION REPORT
114200*                BLOCK.  ALSO CALLED DIRECTLY BY BB450 FOR
114300*                REST DAYS WITH WS-TYPE-IX FORCED TO 7.
114400*
114500     move     RN-RUNNER-ID      to RN-WK-RUNNER-ID.
114600     move     WS-WEEK-NO        to RN-WK-WEEK-NUMBER.
114700     move     WS-PHASE-CODE     to RN-WK-PHASE-CODE.
114800     move     WS-DAY-NO         to RN-WK-DAY-NUMBER.
114900     move     RNT-WT-TYPE-NAME (WS-TYPE-IX) to
115000              RN-WK-WORKOUT-TYPE.
115100     move     WS-EMIT-DIST      to RN-WK-DISTANCE-MILES.
115200     move     RNT-WT-TYPE-ZONE (WS-TYPE-IX) to
115300              RN-WK-INTENSITY-ZONE.
115400     perform  BB430-DURATION-ESTIMATE.
115500     perform  BB420-BUILD-DESCRIPTION  thru  BB420-EXIT.
115600     write    RN-WORKOUT-DETAIL-RECORD.
115700     add      1 to WS-DETAIL-RECS-WRITTEN.
115800     add      1 to WS-TOTAL-WORKOUTS.
115900     add      1 to WS-TYPE-CNT (WS-TYPE-IX).
116000*
116100 BB410-EXIT.
116200     exit.
116300*
116400 BB420-BUILD-DESCRIPTION.
116500*                TWO-PART NARRATIVE - FIRST THE WORKOUT-TYPE
116600*                TEXT (EVALUATE ON WS-TYPE-IX), THEN THE
116700*                PHASE TEXT (EVALUATE ON WS-PHASE-IX) APPENDED
116800*                RIGHT AFTER IT WITH THE SAME STRING POINTER -
116900*                REST DAYS (TYPE 7) GET THE FIRST EVALUATE'S
117000*                TEXT ONLY, THE PHASE EVALUATE HAS NO WHEN 7.
117100*
117200     move     1 to WS-DESC-PTR.
117300     move     spaces to RN-WK-DESCRIPTION.
117400     move     RN-WK-DISTANCE-MILES to WS-DIST-ED.
117500*
117600     evaluate WS-TYPE-IX
117700         when  1
117800               string "Easy " WS-DIST-ED
117900                      " mile run at conversational pace."
118000                      " Focus on relaxed breathing and"
118100                      " good form. "
118200                      delimited by size into RN-WK-DESCRIPTION
118300                      with pointer WS-DESC-PTR
118400               end-string
118500         when  2
118600               string "Long run of " WS-DIST-ED
118700                      " miles. Start easy and maintain steady"
118800                      " pace. Practice race day nutrition if"
118900                      " over 90 minutes. "
119000                      delimited by size into RN-WK-DESCRIPTION
119100                      with pointer WS-DESC-PTR
119200               end-string
119300         when  3
119400               string "Tempo run: " WS-DIST-ED
119500                      " miles at lactate threshold pace."
119600                      " Comfortably hard - sustainable for"
119700                      " about 1 hour. "
119800                      delimited by size into RN-WK-DESCRIPTION
119900                      with pointer WS-DESC-PTR
120000               end-string
120100         when  4
120200               string "Strides: " WS-DIST-ED
120300                      " miles with 4-6 x 100m accelerations."
120400                      " Focus on quick turnover and good"
120500                      " form. "
120600                      delimited by size into RN-WK-DESCRIPTION
120700                      with pointer WS-DESC-PTR
120800               end-string
120900         when  5
121000*                INTERVAL WORKOUTS ARE THE ONE TYPE WHOSE
121100*                TEXT IS NOT HARD CODED HERE - IT PULLS THE
121200*                DISTANCE ROW'S OWN INTERVAL-RX TEXT, WHICH
121300*                VARIES THE REP DISTANCE BY RACE DISTANCE,
121400*                SEE WSRNTAB.COB.
121500               string "Interval workout: "
121600                      RNT-INTERVAL-RX (WS-DIST-IX)
121700                      " "
121800                      delimited by size into RN-WK-DESCRIPTION
121900                      with pointer WS-DESC-PTR
122000               end-string
122100         when  6
122200               string "Hill workout: " WS-DIST-ED
122300                      " miles including hill repeats. Drive"
122400                      " with arms and hold form on uphills. "
122500                      delimited by size into RN-WK-DESCRIPTION
122600                      with pointer WS-DESC-PTR
122700               end-string
122800         when  7
122900               string "Rest day - focus on recovery,"
123000                      " nutrition, and sleep. "
123100                      delimited by size into RN-WK-DESCRIPTION
123200                      with pointer WS-DESC-PTR
123300               end-string
123400     end-evaluate.
123500*
123600     evaluate WS-PHASE-IX
123700         when  1
123800               string "Building aerobic foundation. Focus on "
123900                      RNT-KEY-FOCUS (WS-DIST-IX)
124000                      "."
124100                      delimited by size into RN-WK-DESCRIPTION
124200                      with pointer WS-DESC-PTR
124300               end-string
124400         when  2
124500               string "Increasing training stress. Maintain"
124600                      " good form as intensity increases."
124700                      delimited by size into RN-WK-DESCRIPTION
124800                      with pointer WS-DESC-PTR
124900               end-string
125000         when  3
125100               string "Race-specific training. Practice race"
125200                      " day scenarios and pacing."
125300                      delimited by size into RN-WK-DESCRIPTION
125400                      with pointer WS-DESC-PTR
125500               end-string
125600         when  4
125700               string "Reducing volume while maintaining"
125800                      " intensity. Trust your training."
125900                      delimited by size into RN-WK-DESCRIPTION
126000                      with pointer WS-DESC-PTR
126100               end-string
126200     end-evaluate.
126300*
126400 BB420-EXIT.
126500     exit.
126600*
126700 BB430-DURATION-ESTIMATE.
126800*                ZONE LOOKUP IS KEYED OFF THE INTENSITY ZONE
126900*                JUST MOVED INTO RN-WK-INTENSITY-ZONE BY
127000*                BB410, NOT OFF WS-TYPE-IX - REST DAYS STILL
127100*                GET A (MEANINGLESS) DURATION COMPUTED, SEE
127200*                THE RNT-ZP-1 NOTE IN WSRNTAB.COB.
127300*
127400     compute  RN-WK-DURATION-MIN =
127500              RN-WK-DISTANCE-MILES *
127600              RNT-ZONE-PACE (RN-WK-INTENSITY-ZONE).
127700*
127800 BB440-ACCUM-WEEK-STATS.
127900*                LOADS ONE ROW OF WS-PROGRESS-TABLE PER WEEK,
128000*                SUBSCRIPTED BY WS-WEEK-NO DIRECTLY SINCE THE
128100*                BB300 LOOP ALREADY RUNS 1 THRU WS-TOTAL-WEEKS.
128200*
128300     add      1 to WS-PHASE-WK-CNT (WS-PHASE-IX).
128400     if       WS-WEEKLY-MILEAGE > WS-PEAK-MILEAGE
128500              move WS-WEEKLY-MILEAGE to WS-PEAK-MILEAGE
128600     end-if.
128700     move     WS-WEEK-NO       to WS-PR-WEEK-NO (WS-WEEK-NO).
128800     move     WS-PHASE-CODE    to WS-PR-PHASE (WS-WEEK-NO).
128900     move     WS-WEEKLY-MILEAGE to WS-PR-MILEAGE (WS-WEEK-NO).
129000*
129100 BB450-FILL-REST-DAYS.
129200*                RUNS ONCE PER REMAINING UNFILLED DAY OF THE
129300*                WEEK - WS-TYPE-IX IS FORCED TO 7 (REST) SO
129400*                BB410 WRITES THE REST-DAY NAME AND ZONE.
129500*
129600     add      1 to WS-DAY-NO.
129700     move     7 to WS-TYPE-IX.
129800     move     zero to WS-EMIT-DIST.
129900     perform  BB410-EMIT-WORKOUT thru BB410-EXIT.
130000*
130100 BB450-EXIT.
130200     exit.
130300*
130400*****************************************************************
130500* CC-series - printed report generation, run once per accepted
130600* profile after the week loop has finished.
130700*****************************************************************
130800 CC000-WRITE-PLAN-REPORT.
130900*                FIXED GENERATE ORDER - SUMMARY, PHASE
131000*                BREAKDOWN, WEEK PROGRESSION, PEAK MILEAGE
131100*                CONTROL LINE, THEN THE WORKOUT DISTRIBUTION
131200*                BLOCK LAST SINCE IT NEEDS THE SORT TABLE
131300*                BUILT BY CC100/CC200 FIRST.
131400*
131500     generate RN-SUMMARY-DET.
131600*
131700     generate RN-PHASE-HEAD.
131800     perform  CC010-GEN-ONE-PHASE-LINE
131900              varying WS-SORT-IX from 1 by 1
132000              until WS-SORT-IX > 4.
132100*
132200     generate RN-WEEK-HEAD.
132300     perform  CC020-GEN-ONE-WEEK-LINE
132400              varying WS-SORT-IX from 1 by 1
132500              until WS-SORT-IX > WS-TOTAL-WEEKS.
132600     generate RN-PROGRESS-CTL-DET.
132700*
132800     perform  CC100-LOAD-DIST-TABLE.
132900     perform  CC200-SORT-DIST-TABLE.
133000*
133100     generate RN-WORKOUT-HEAD.
133200     perform  CC030-GEN-ONE-WORKOUT-LINE
133300              varying WS-SORT-IX from 1 by 1
133400              until WS-SORT-IX > 7.
133500     generate RN-WORKOUT-CTL-DET.
133600*
133700 CC000-EXIT.
133800     exit.
133900*
134000 CC010-GEN-ONE-PHASE-LINE.
134100*                SKIPS A PHASE ENTIRELY WHEN ITS WEEK COUNT
134200*                IS ZERO - CAN HAPPEN ON A SHORT PLAN WHERE
134300*                BB210 HAD TO SQUEEZE THE PHASES TOGETHER.
134400*
134500     if       WS-PHASE-WK-CNT (WS-SORT-IX) > zero
134600              evaluate WS-SORT-IX
134700                  when 1 move "BASE " to WS-PHASE-CODE
134800                  when 2 move "BUILD" to WS-PHASE-CODE
134900                  when 3 move "PEAK " to WS-PHASE-CODE
135000                  when 4 move "TAPER" to WS-PHASE-CODE
135100              end-evaluate
135200              generate RN-PHASE-DET
135300     end-if.
135400*
135500 CC020-GEN-ONE-WEEK-LINE.
135600*                NO SUPPRESS TEST NEEDED - EVERY WEEK FROM 1
135700*                TO WS-TOTAL-WEEKS HAS A ROW, UNLIKE THE
135800*                PHASE AND WORKOUT-TYPE LOOPS ABOVE/BELOW.
135900*
136000     generate RN-WEEK-DET.
136100*
136200 CC030-GEN-ONE-WORKOUT-LINE.
136300*                SKIPS A WORKOUT TYPE THAT NEVER OCCURRED -
136400*                E.G. A 1-DAY-PER-WEEK PLAN NEVER GENERATES
136500*                TEMPO/STRIDES/INTERVALS/HILLS ROWS.
136600*
136700     if       WS-DIST-CNT (WS-SORT-IX) > zero
136800              generate RN-WORKOUT-DET
136900     end-if.
137000*
137100 CC100-LOAD-DIST-TABLE.
137200*                COPIES THE SEVEN WORKOUT-TYPE NAMES AND THEIR
137300*                ACCUMULATED COUNTS INTO THE SORT TABLE BEFORE
137400*                CC200 REORDERS IT - THE NAMES NEVER MOVE
137500*                FROM THEIR WSRNTAB.COB ROW ORDER, ONLY THE
137600*                SORT TABLE COPY GETS REORDERED.
137700*
137800     perform  CC110-LOAD-ONE-TYPE-ROW
137900              varying WS-SORT-IX from 1 by 1
138000              until WS-SORT-IX > 7.
138100*
138200 CC110-LOAD-ONE-TYPE-ROW.
138210*                PCT CAN LEGITIMATELY COMPUTE TO EXACTLY 100
138220*                WHEN ONE WORKOUT TYPE ACCOUNTS FOR EVERY
138230*                WORKOUT IN THE PLAN (E.G. A 1-DAY-PER-WEEK
138240*                PLAN WHERE ONLY REST ROWS EVER GET WRITTEN)
138250*                - WS-DIST-PCT-ED IS PIC 999V9, NOT 99V9,
138260*                SO THAT CASE DOESN'T TRUNCATE.   TKT-0318
138300*
138400     move     RNT-WT-TYPE-NAME (WS-SORT-IX) to
138500              WS-DIST-NAME (WS-SORT-IX).
138600     move     WS-TYPE-CNT (WS-SORT-IX) to
138700              WS-DIST-CNT (WS-SORT-IX).
138800     if       WS-TOTAL-WORKOUTS > zero
138900              compute WS-DIST-PCT-ED (WS-SORT-IX)
139000                      rounded =
139100                      (WS-TYPE-CNT (WS-SORT-IX) * 100) /
139200                      WS-TOTAL-WORKOUTS
139300     else
139400              move zero to WS-DIST-PCT-ED (WS-SORT-IX)
139500     end-if.
139600*
139700 CC200-SORT-DIST-TABLE.
139800*
139900*    Simple bubble sort, descending by count - table is only
140000*    7 rows so a bubble sort is plenty fast enough.
140100*
140200     perform  CC210-BUBBLE-PASS
140300              varying WS-SORT-IX from 1 by 1
140400              until WS-SORT-IX > 6.
140500*
140600 CC210-BUBBLE-PASS.
140700*                ONE PASS SHRINKS THE UNSORTED TAIL BY ONE
140800*                ROW EVERY TIME, STANDARD BUBBLE SORT SHAPE.
140900*
141000     perform  CC220-COMPARE-SWAP
141100              varying WS-SORT-IX2 from 1 by 1
141200              until WS-SORT-IX2 > 7 - WS-SORT-IX.
141300*
141400 CC220-COMPARE-SWAP.
141500*                THREE-FIELD SWAP THROUGH WS-SWAP-NAME/CNT/
141600*                PCT WHEN THE ROW TO THE RIGHT HAS A HIGHER
141700*                COUNT THAN THE CURRENT ROW.
141800*
141900     if       WS-DIST-CNT (WS-SORT-IX2) <
142000              WS-DIST-CNT (WS-SORT-IX2 + 1)
142100              move WS-DIST-NAME (WS-SORT-IX2) to WS-SWAP-NAME
142200              move WS-DIST-CNT (WS-SORT-IX2)  to WS-SWAP-CNT
142300              move WS-DIST-PCT-ED (WS-SORT-IX2) to WS-SWAP-PCT
142400              move WS-DIST-NAME (WS-SORT-IX2 + 1) to
142500                   WS-DIST-NAME (WS-SORT-IX2)
142600              move WS-DIST-CNT (WS-SORT-IX2 + 1) to
142700                   WS-DIST-CNT (WS-SORT-IX2)
142800              move WS-DIST-PCT-ED (WS-SORT-IX2 + 1) to
142900                   WS-DIST-PCT-ED (WS-SORT-IX2)
143000              move WS-SWAP-NAME to
143100                   WS-DIST-NAME (WS-SORT-IX2 + 1)
143200              move WS-SWAP-CNT to
143300                   WS-DIST-CNT (WS-SORT-IX2 + 1)
143400              move WS-SWAP-PCT to
143500                   WS-DIST-PCT-ED (WS-SORT-IX2 + 1)
143600     end-if.
143700*
143800 CC900-WRITE-REJECT-LINE.
143900*                ONE LINE PER REJECT, NO COUNTER RESET NEEDED
144000*                HERE - WS-PROFILES-REJECTED WAS ALREADY
144100*                BUMPED BY BB050 BEFORE THIS PARAGRAPH RUNS.
144200*
144300     generate RN-REJECT-DET.
144400*
144500*****************************************************************
144600* Paragraph index, for anyone reading this cold - kept current
144700* by whoever touches the PROCEDURE DIVISION, per the 11/03/00
144800* comment sweep entry above.
144900*
145000*   AA010  Open all four files, bail with RETURN-CODE 16 on
145100*          any open failure.
145200*   AA020  Main read loop, one pass per profile.
145300*   BB050  Read one profile, validate, build or reject.
145400*   BB100  Four validation checks, first failure wins.
145500*   BB101  Distance code table search.
145600*   BB102  Experience code table search.
145700*   BB110  Default Current-Mileage and Strength-Days, build
145800*          the printed race date.
145900*   BB200  Compute Total-Weeks from the distance/experience
146000*          rows.
146100*   BB210  Compute the four phase week counts, with the
146200*          build-floor recompute rule.
146300*   BB220  Reset per-plan accumulators before the week loop.
146400*   BB300  One iteration per week - phase, mileage, workouts,
146500*          week summary record.
146600*   BB310  Pick this week's phase from the BB210 boundaries.
146700*   BB320  Compute this week's mileage - recovery week short
146800*          circuit, target, taper reduction, increment, 10
146900*          pct cap, target cap.
147000*   BB400  Split the week's mileage into a long run plus the
147100*          other workout types, then fill remaining days with
147200*          rest.
147300*   BB405  Walk the six non-rest workout types for this
147400*          phase.
147500*   BB410  Write one workout detail record.
147600*   BB420  Build the two-part workout/phase narrative text.
147700*   BB430  Estimate workout duration from the zone pace table.
147800*   BB440  Accumulate phase/peak/progress-table stats for the
147900*          week just built.
148000*   BB450  Fill unused days with rest workouts.
148100*   CC000  Generate the printed plan for one accepted profile.
148200*   CC010  Generate one phase-breakdown line, skip zero rows.
148300*   CC020  Generate one week-progression line.
148400*   CC030  Generate one workout-distribution line, skip zero
148500*          rows.
148600*   CC100  Load the workout-distribution sort table.
148700*   CC110  Load one row of the sort table.
148800*   CC200  Sort the distribution table descending by count.
148900*   CC210  One bubble sort pass.
149000*   CC220  Compare and swap one adjacent pair.
149100*   CC900  Write one rejected-profile line.
149200*****************************************************************
149300*
