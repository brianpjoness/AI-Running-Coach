000100*******************************************
000200*                                          *
000300*  Record Definition For Week              *
000400*        Summary File                      *
000500*    Written one per training week         *
000600*******************************************
000700*  File size 19 bytes.  No room to spare -
000800*   this is the plan's control listing so
000900*   the layout stays exactly 19.  dbw 87
001000*
001100* 14/04/87 dbw - Created.
001200* 11/02/92 rmo - Confirmed Total-Mileage is
001300*                the week AFTER progression,
001400*                recovery & taper rules run.
001500*
001600 01  RN-WEEK-SUMMARY-RECORD.
001700     03  RN-WS-RUNNER-ID         PIC X(8).
001800     03  RN-WS-WEEK-NUMBER       PIC 9(2).
001900     03  RN-WS-PHASE-CODE        PIC X(5).
002000*        BASE  BUILD PEAK  TAPER (BLANK PAD)
002100     03  RN-WS-TOTAL-MILEAGE     PIC 9(3)V9(1).
002200*
