000100*******************************************
000200*                                          *
000300*  Record Definition For Workout          *
000400*        Detail File                       *
000500*    One per workout or rest day           *
000600*******************************************
000700*  File size 158 bytes (3 spare, filler).
000800*
000900* 14/04/87 dbw - Created.
001000* 21/10/88 dbw - Description widened to 120,
001100*                coaches wanted the full
001200*                interval prescription text
001300*                to fit on one line.
001400* 19/11/91 rmo - Duration-Min confirmed as
001500*                whole minutes, truncated not
001600*                rounded.  See BB430. TKT-0114
001700* 08/03/94 jkp - Intensity-Zone is 1-5, see
001800*                RNT-WT-Zone table.
001900*
002000 01  RN-WORKOUT-DETAIL-RECORD.
002100     03  RN-WK-RUNNER-ID         PIC X(8).
002200     03  RN-WK-WEEK-NUMBER       PIC 9(2).
002300     03  RN-WK-PHASE-CODE        PIC X(5).
002400     03  RN-WK-DAY-NUMBER        PIC 9(1).
002500     03  RN-WK-WORKOUT-TYPE      PIC X(10).
002600     03  RN-WK-DISTANCE-MILES    PIC 9(3)V9(2).
002700     03  RN-WK-DURATION-MIN      PIC 9(3).
002800     03  RN-WK-INTENSITY-ZONE    PIC 9(1).
002900     03  RN-WK-DESCRIPTION       PIC X(120).
003000     03  FILLER                  PIC X(3).
003100*        SPARE - EXPANSION ONLY, DO NOT USE.
003200*
